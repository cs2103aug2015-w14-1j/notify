000100*-----------------------------------------------------------------*
000200*    TSKEDR01 - EDIT-REQUEST RECORD LAYOUT                        *
000300*-----------------------------------------------------------------*
000400*                                                                 *
000500*--------------------PART OF MYTELCO TASK-TRACK APPLICATION-------*
000600*                                                                 *
000700*-----------------------------------------------------------------*
000800*    ONE ENTRY PER EDIT OPERATION ON THE EDIT-REQUESTS-FILE.      *
000900*    EACH RECORD NAMES THE TASK TO BE CHANGED AND CARRIES A NEW   *
001000*    VALUE FOR EACH CHANGEABLE FIELD -- A BLANK/ZERO FIELD MEANS  *
001100*    "LEAVE AS IS", PICKED UP FROM THE OLD TASK BY TSKEDT01.      *
001200*-----------------------------------------------------------------*
001300*    CHANGE LOG                                                  *
001400*-----------------------------------------------------------------*
001500*    DATE-WRITTEN. 1994.                                         *
001600*    1994-02-09  DHK  TT-0189  ORIGINAL LAYOUT, WITH TSKREC01     *
001700*                              RANGE-TYPE SUPPORT.                *
001800*    1998-12-03  RTM  TT-0266  Y2K -- REQ-START-YEAR/REQ-END-YEAR *
001900*                              WIDENED TO PIC 9(04).              *
002000*    2003-09-22  DHK  TT-0351  ADDED REQ-HAS-DATE SO A WHOLE-DATE *
002100*                              BLANK REQUEST DEFAULTS FROM OLD    *
002200*                              TASK AS ONE UNIT, NOT FIELD BY     *
002300*                              FIELD.                             *
002400*-----------------------------------------------------------------*
002500     03  REQ-TASK-ID                 PIC 9(09).
002600*        ** ID OF THE TASK TO EDIT.                               *
002700     03  REQ-TASK-NAME               PIC X(60).
002800*        ** NEW NAME, OR SPACES IF UNCHANGED.                     *
002900     03  REQ-TASK-TYPE               PIC X(09).
003000*        ** NEW TYPE, OR SPACES IF UNCHANGED.                     *
003100     03  REQ-CATEGORY                PIC X(30).
003200*        ** NEW CATEGORY, OR SPACES IF UNCHANGED.                 *
003300     03  REQ-DATES.
003400         05  REQ-START-YEAR          PIC 9(04).
003500         05  REQ-START-DAY           PIC 9(03).
003600         05  REQ-END-YEAR            PIC 9(04).
003700         05  REQ-END-DAY             PIC 9(03).
003800*            ** NEW RANGE/END DATE, OR ZERO IF UNCHANGED.         *
003900     03  REQ-HAS-DATE                PIC X(01).
004000*        ** "Y"/"N" -- WHETHER A NEW DATE RANGE WAS SUPPLIED      *
004100*        ** AT ALL.  WHEN "N" THE ENTIRE REQ-DATES GROUP IS       *
004200*        ** IGNORED AND THE WHOLE DATE BLOCK IS TAKEN FROM THE    *
004300*        ** OLD TASK, NOT FIELD BY FIELD.                         *
004400     03  FILLER                      PIC X(20).
004500*        ** PAD FOR GROWTH -- SEE TSKREC01 FOR THE SAME HABIT.    *
