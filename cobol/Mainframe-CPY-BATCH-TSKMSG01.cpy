000100*-----------------------------------------------------------------*
000200*    TSKMSG01 - RESULT-LOG RECORD LAYOUT                         *
000300*-----------------------------------------------------------------*
000400*                                                                 *
000500*--------------------PART OF MYTELCO TASK-TRACK APPLICATION-------*
000600*                                                                 *
000700*-----------------------------------------------------------------*
000800*    ONE RECORD PER LINE WRITTEN TO THE RESULT-LOG -- ONE LINE    *
000900*    PER OPERATION APPLIED, PLUS THE HEADER/DETAIL/COUNT LINES    *
001000*    OF THE OVERDUE AND COMING-SOON SELECTOR REPORTS.  THE        *
001100*    ACTION-CODE-TO-TEXT TABLE THAT FILLS IN RL-ACTION LIVES IN   *
001200*    TSKBAT01 ITSELF -- IT IS THE ONLY PROGRAM THAT WRITES THIS   *
001300*    FILE, SO THE TABLE NEVER NEEDED ITS OWN COPYBOOK.            *
001400*-----------------------------------------------------------------*
001500*    CHANGE LOG                                                  *
001600*-----------------------------------------------------------------*
001700*    DATE-WRITTEN. 1994.                                         *
001800*    1994-02-09  DHK  TT-0191  ORIGINAL RESULT-LOG LAYOUT, ADD/   *
001900*                              DELETE/UPDATE ACTIONS ONLY.        *
002000*    1996-07-30  DHK  TT-0222  ADDED UNDELETE, MARK, SEARCH.      *
002100*    1999-04-14  RTM  TT-0278  ADDED OVERDUE/COMINGSOON SELECTOR  *
002200*                              REPORT ACTIONS.                   *
002300*    2003-09-22  DHK  TT-0351  ADDED EDIT/UNDO/INVALID FOR THE    *
002400*                              NEW EDIT/DEFAULTING PASS.         *
002450*    2004-03-11  RTM  TT-0363  TSKBAT01 HAD BEEN STAMPING THE     *
002460*                              SELECTOR HEADER/COUNT LINES WITH   *
002470*                              MADE-UP ACTIONS 12/13 -- THOSE     *
002480*                              NEVER EXISTED HERE.  CORRECTED TO  *
002490*                              REUSE OVERDUE/COMINGSOON.          *
002500*-----------------------------------------------------------------*
002600     03  RL-ACTION                   PIC X(10).
002700*        ** ADD/DELETE/UNDELETE/UPDATE/MARK/EDIT/UNDO/INVALID/    *
002800*        ** SEARCH/OVERDUE/COMINGSOON.  A SELECTOR HEADER OR      *
002850*        ** COUNT LINE CARRIES ITS REPORT'S OWN OVERDUE OR        *
002860*        ** COMINGSOON CODE -- SEE RL-TASK-ID BELOW.              *
002900     03  RL-TASK-ID                  PIC X(09).
003000*        ** ID OF THE AFFECTED/SELECTED TASK, OR SPACES FOR A     *
003100*        ** SELECTOR HEADER OR COUNT LINE.                        *
003200     03  RL-TASK-NAME                PIC X(60).
003300*        ** NAME OF THE AFFECTED/SELECTED TASK (POST-OP VALUE),   *
003400*        ** OR A COUNT/HEADER MESSAGE ON THOSE LINE TYPES.        *
003500     03  FILLER                      PIC X(21).
003600*        ** PAD TO A ROUND 100-BYTE RESULT-LOG LINE.              *
