000100*-----------------------------------------------------------------*
000200*    TSKREC01 - TASK MASTER RECORD LAYOUT                         *
000300*-----------------------------------------------------------------*
000400*                                                                 *
000500*--------------------PART OF MYTELCO TASK-TRACK APPLICATION-------*
000600*                                                                 *
000700*-----------------------------------------------------------------*
000800*    ONE ENTRY PER TASK ON THE TASKS-FILE.  A TASK IS EITHER      *
000900*    FLOATING (NO DATES), DEADLINE (AN END DATE ONLY) OR RANGE    *
001000*    (A START AND AN END DATE).  ONLY THE YEAR AND THE            *
001100*    DAY-OF-YEAR OF EACH DATE ARE CARRIED HERE -- THE TIME-OF-DAY *
001200*    FIELDS KEPT BY THE ON-LINE TASK EDITOR ARE NEVER LOOKED AT   *
001300*    BY ANY BATCH RULE AND ARE NOT CARRIED IN THIS COPYBOOK.      *
001400*-----------------------------------------------------------------*
001500*    CHANGE LOG                                                  *
001600*-----------------------------------------------------------------*
001700*    DATE-WRITTEN. 1991.                                         *
001800*    1991-04-02  RTM  TT-0114  ORIGINAL LAYOUT.                  *
001900*    1992-11-18  RTM  TT-0139  ADDED TASK-CATEGORY (30 BYTES).   *
002000*    1994-02-09  DHK  TT-0188  RANGE TYPE ADDED, START-YEAR/DAY. *
002100*    1996-07-30  DHK  TT-0221  WIDENED TASK-NAME 40 -> 60 BYTES. *
002200*    1998-12-03  RTM  TT-0266  Y2K -- START/END-YEAR WIDENED TO  *
002300*                              PIC 9(04), WAS PIC 9(02) WITH A   *
002400*                              CENTURY-WINDOW ROUTINE.  ALL      *
002500*                              EXISTING TASKS-FILE DATA RE-RAN   *
002600*                              THROUGH TSKY2KCV ONE TIME ONLY.   *
002700*    1999-01-11  RTM  TT-0271  REMOVED TSKY2KCV CONVERSION       *
002800*                              SWITCH -- CONVERSION COMPLETE.    *
002900*    2001-06-05  DHK  TT-0304  IS-COMPLETED / IS-DELETED MOVED   *
003000*                              AHEAD OF FILLER, SAME WIDTH.      *
003100*-----------------------------------------------------------------*
003200     03  TASK-ID                     PIC 9(09).
003300*        ** KEY FIELD -- UNIQUE, MONOTONICALLY INCREASING.        *
003400*        ** -1 (ALL NINES ON AN UNSIGNED PICTURE) MEANS            *
003500*        ** "UNASSIGNED" -- SEE TSKMGR01 LATEST-ID LOGIC.          *
003600     03  TASK-TYPE                   PIC X(09).
003700*        ** ONE OF FLOATING / DEADLINE / RANGE.                   *
003800     03  TASK-NAME                   PIC X(60).
003900*        ** FREE-TEXT TASK NAME.                                  *
004000     03  TASK-CATEGORY               PIC X(30).
004100*        ** FREE-TEXT CATEGORY LABEL.                             *
004200     03  TASK-DATES.
004300         05  START-YEAR              PIC 9(04).
004400*            ** YEAR OF RANGE START (RANGE TASKS ONLY).           *
004500         05  START-DAY               PIC 9(03).
004600*            ** DAY-OF-YEAR (1-366) OF RANGE START.               *
004700         05  END-YEAR                PIC 9(04).
004800*            ** YEAR OF END DATE (DEADLINE AND RANGE TASKS).      *
004900         05  END-DAY                 PIC 9(03).
005000*            ** DAY-OF-YEAR (1-366) OF END DATE.                  *
005100     03  IS-COMPLETED                PIC X(01).
005200*        ** "Y"/"N" -- TASK MARKED COMPLETE.                      *
005300     03  IS-DELETED                  PIC X(01).
005400*        ** "Y"/"N" -- TASK SOFT-DELETED.                         *
005500     03  TASK-REC-RED-1 REDEFINES TASK-DATES.
005600         05  START-DATE-COMBINED     PIC 9(07).
005700*            ** START-YEAR/START-DAY AS ONE COMPARABLE NUMBER,     *
005800*            ** USED BY TSKRUL01 WHEN COMPARING RANGE ENDPOINTS.   *
005900         05  END-DATE-COMBINED       PIC 9(07).
006000     03  TASK-REC-RED-2 REDEFINES TASK-DATES.
006100         05  TASK-REC-DATES-X        PIC X(14).
006200*            ** ALPHANUMERIC VIEW, USED WHEN BLANKING THE WHOLE    *
006300*            ** DATE BLOCK FOR A FLOATING TASK.                    *
006400     03  FILLER                      PIC X(14).
006500*        ** PAD TO A ROUND 120-BYTE RECORD, ROOM FOR GROWTH.       *
