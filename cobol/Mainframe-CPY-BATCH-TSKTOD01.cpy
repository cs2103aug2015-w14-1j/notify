000100*-----------------------------------------------------------------*
000200*    TSKTOD01 - RUN-PARAMETER (TODAY-DATE) RECORD LAYOUT          *
000300*-----------------------------------------------------------------*
000400*                                                                 *
000500*--------------------PART OF MYTELCO TASK-TRACK APPLICATION-------*
000600*                                                                 *
000700*-----------------------------------------------------------------*
000800*    ONE RECORD, SUPPLYING THE RUN/"TODAY" DATE THAT TSKRUL01     *
001000*    EVALUATES OVERDUE/COMING-SOON/ENDING-SOON/STARTED AGAINST.   *
001100*-----------------------------------------------------------------*
001200*    CHANGE LOG                                                  *
001300*-----------------------------------------------------------------*
001400*    DATE-WRITTEN. 1994.                                         *
001500*    1994-02-09  DHK  TT-0190  ORIGINAL LAYOUT.                  *
001600*    1998-12-03  RTM  TT-0266  Y2K -- TODAY-YEAR WIDENED TO      *
001700*                              PIC 9(04).                        *
001800*-----------------------------------------------------------------*
001900     03  TODAY-YEAR                  PIC 9(04).
002000*        ** CALENDAR YEAR OF THE RUN/"TODAY" DATE.                *
002100     03  TODAY-DAY                   PIC 9(03).
002200*        ** DAY-OF-YEAR (1-366) OF THE RUN/"TODAY" DATE.          *
002300     03  FILLER                      PIC X(10).
002400*        ** PAD FOR GROWTH.                                       *
