000100*-----------------------------------------------------------------*
000200*    TSKBAT01 - TASK-TRACK NIGHTLY BATCH DRIVER                   *
000300*               LOADS THE TASK MASTER, APPLIES THE DAY'S EDIT     *
000400*               REQUESTS (WITH ONE LEVEL OF UNDO AT END OF        *
000500*               REQUESTS), WRITES THE OVERDUE AND COMING-SOON     *
000600*               SELECTOR REPORTS, AND REWRITES THE TASK MASTER.   *
000700*-----------------------------------------------------------------*
000800*                                                                 *
000900*--------------------PART OF MYTELCO TASK-TRACK APPLICATION-------*
001000*                                                                 *
001100*-----------------------------------------------------------------*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.   TSKBAT01.
001400 AUTHOR.       D H KOWALSKI.
001500 INSTALLATION. MYTELCO DATA CENTER.
001600 DATE-WRITTEN. JANUARY 1994.
001700 DATE-COMPILED.
001800 SECURITY.     UNCLASSIFIED -- INTERNAL USE ONLY.
001900*-----------------------------------------------------------------*
002000*    CHANGE LOG                                                  *
002100*-----------------------------------------------------------------*
002200*    1994-01-26  DHK  TT-0184  ORIGINAL VERSION -- TASKS-FILE     *
002300*                              AND EDIT-REQUESTS-FILE ONLY, NO    *
002400*                              SELECTOR REPORTS YET.              TT-0184
002500*    1996-07-30  DHK  TT-0222  NO CHANGE HERE -- MARK/UNDELETE/   *
002600*                              SEARCH ADDED IN TSKMGR01 ONLY.     TT-0222
002700*    1999-04-14  RTM  TT-0278  ADDED RUN-PARAMETER FILE, AND      *
002800*                              600/700 OVERDUE AND COMING-SOON    *
002900*                              SELECTOR REPORTS TO RESULT-LOG.    TT-0278
003000*    1999-12-02  RTM  TT-0287  Y2K -- RUN-PARAMETER TODAY-YEAR    *
003100*                              NOW CARRIES A FULL 4-DIGIT YEAR    *
003200*                              FROM THE SCHEDULER; NO MORE        *
003300*                              2-DIGIT WINDOW LOGIC HERE.         TT-0287
003400*    2003-09-22  DHK  TT-0351  400-PROCESS-EDIT-REQUESTS NOW      *
003500*                              CALLS TSKEDT01 INSTEAD OF          *
003600*                              TSKMGR01 DIRECTLY, AND FIRES ONE   *
003700*                              UNDO OF THE LAST SUCCESSFUL EDIT   *
003800*                              AT END OF THE EDIT-REQUESTS-FILE.  TT-0351
003850*    2004-03-11  RTM  TT-0363  600/700 HEADER AND COUNT LINES     *
003860*                              WERE STAMPED WITH MADE-UP ACTION   *
003870*                              CODES 12/13 ("HEADER"/"COUNT"),    *
003880*                              NOT IN THE RESULT-LOG ACTION LIST. *
003890*                              THEY NOW CARRY THE REPORT'S OWN    *
003895*                              OVERDUE/COMINGSOON CODE; TASK-ID   *
003896*                              BLANK AND TASK-NAME TEXT STILL     *
003897*                              TELL A HEADER/COUNT LINE FROM A    *
003898*                              DETAIL LINE.  TABLE TRIMMED TO 11  *
003899*                              ENTRIES -- SEE WK-ACTION-TEXT-TAB. TT-0363
003910*    2004-04-19  RTM  TT-0365  210-LOAD-ONE-TASK HAD NO CEILING     *
003920*                              CHECK AT ALL BEFORE LOADING A ROW    *
003930*                              INTO WK-FILE-TABLE -- A TASKS-FILE   *
003940*                              DEEPER THAN THE 2000-ROW TABLE WOULD *
003950*                              HAVE OVERRUN IT.  ADDED 77 WK-MAX-   *
003960*                              FILE-ROWS AND A GUARD CLAUSE.        TT-0365
003970*-----------------------------------------------------------------*
004000 EJECT
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.
004600     UPSI-0 IS WS-TRACE-SWITCH ON STATUS IS WS-TRACE-ON
004700                              OFF STATUS IS WS-TRACE-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT TASKS-FILE ASSIGN TO TASKDD
005100         ORGANIZATION IS SEQUENTIAL
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS WS-TASKS-STATUS.
005400     SELECT EDIT-REQUESTS-FILE ASSIGN TO EDITDD
005500         ORGANIZATION IS SEQUENTIAL
005600         ACCESS MODE IS SEQUENTIAL
005700         FILE STATUS IS WS-EDITS-STATUS.
005800     SELECT RUN-PARAMETER ASSIGN TO RUNPDD
005900         ORGANIZATION IS SEQUENTIAL
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS WS-RUNPM-STATUS.
006200     SELECT RESULT-LOG ASSIGN TO RSLTDD
006300         ORGANIZATION IS SEQUENTIAL
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS WS-RSLOG-STATUS.
006600
006700 EJECT
006800 DATA DIVISION.
006900 FILE SECTION.
007000*-----------------------------------------------------------------*
007100 FD  TASKS-FILE
007200     RECORDING MODE F
007300     LABEL RECORDS STANDARD.
007400 01  TASKS-FILE-RECORD.
007500     COPY TSKREC01.
007600*-----------------------------------------------------------------*
007700 FD  EDIT-REQUESTS-FILE
007800     RECORDING MODE F
007900     LABEL RECORDS STANDARD.
008000 01  EDIT-REQUESTS-RECORD.
008100     COPY TSKEDR01.
008200*-----------------------------------------------------------------*
008300 FD  RUN-PARAMETER
008400     RECORDING MODE F
008500     LABEL RECORDS STANDARD.
008600 01  RUN-PARAMETER-RECORD.
008700     COPY TSKTOD01.
008800*-----------------------------------------------------------------*
008900 FD  RESULT-LOG
009000     RECORDING MODE F
009100     LABEL RECORDS STANDARD.
009200 01  RESULT-LOG-RECORD.
009300     COPY TSKMSG01.
009400
009500 EJECT
009600 WORKING-STORAGE SECTION.
009700
009800*    ** FILE STATUS AND SWITCH FIELDS                              *
009900 01  WK-FILE-STATUSES.
010000     03  WS-TASKS-STATUS             PIC X(02) VALUE "00".
010100     03  WS-EDITS-STATUS             PIC X(02) VALUE "00".
010200     03  WS-RUNPM-STATUS             PIC X(02) VALUE "00".
010300     03  WS-RSLOG-STATUS             PIC X(02) VALUE "00".
010400
010500 01  WK-SWITCHES.
010600     03  WS-TRACE-SWITCH             PIC X(01).
010700         88  WS-TRACE-ON                     VALUE "1".
010800         88  WS-TRACE-OFF                     VALUE "0".
010900     03  WK-TASKS-EOF-FLAG           PIC X(01) VALUE "N".
011000         88  WK-TASKS-EOF                    VALUE "Y".
011100     03  WK-EDITS-EOF-FLAG           PIC X(01) VALUE "N".
011200         88  WK-EDITS-EOF                    VALUE "Y".
011300     03  WK-HAD-EDIT-FLAG            PIC X(01) VALUE "N".
011400         88  WK-HAD-EDIT                      VALUE "Y".
011500
011550*    2004-04-19 RTM TT-0365 -- ADDED WK-MAX-FILE-ROWS SO 210-LOAD- *
011560*    ONE-TASK COULD FINALLY BE MADE TO GUARD AGAINST OVERRUNNING   *
011570*    WK-FILE-TABLE/WK-SELECT-TABLE.  BEFORE THIS IT JUST KEPT      *
011580*    ADDING TO WK-TASK-FILE-COUNT WITH NO CEILING CHECK AT ALL.    *
011590 77  WK-MAX-FILE-ROWS            PIC S9(8) COMP VALUE +2000.
011600*    ** COMP FIELDS -- COUNTS AND SUBSCRIPTS ONLY                  *
011700 01  WK-COMP-FIELDS.
011800     03  WK-TASK-FILE-COUNT          PIC S9(8) COMP VALUE 0.
011900     03  WK-I                        PIC S9(8) COMP.
012000     03  WK-EDIT-REC-COUNT           PIC S9(8) COMP VALUE 0.
012100     03  WK-EDIT-OK-COUNT            PIC S9(8) COMP VALUE 0.
012200     03  WK-SELECT-COUNT             PIC S9(8) COMP VALUE 0.
012300
012400*    ** TODAY-DATE, READ FROM RUN-PARAMETER AT 300.                *
012500 01  WK-TODAY.
012600     COPY TSKTOD01.
012700
012800*    ** ONE TASKS-FILE RECORD HELD BETWEEN READ AND TABLE-LOAD.    *
012900 01  WK-TASK-AREA.
013000     COPY TSKREC01.
013100 01  WK-TASK-AREA-RED REDEFINES WK-TASK-AREA PIC X(120).
013200
013300*    ** THE WHOLE TASKS-FILE, READ IN AND WRITTEN BACK OUT         *
013400*    ** THROUGH TSKMGR01'S LK-FILE-TABLE PARAMETER.  2000 ROWS,    *
013500*    ** SAME CEILING AS TSKMGR01'S OWN IN-MEMORY TABLE.            *
013600 01  WK-FILE-TABLE.
013700     03  WK-FILE-ROW OCCURS 2000 TIMES.
013800         COPY TSKREC01.
013900 01  WK-FILE-TABLE-RED REDEFINES WK-FILE-TABLE.
014000     03  WK-FILE-ROW-X OCCURS 2000 TIMES PIC X(120).
014100
014200*    ** SELECTOR-QUERY RESULT TABLE, SHARED BY 600 AND 700.        *
014300 01  WK-SELECT-TABLE.
014400     03  WK-SELECT-ROW OCCURS 2000 TIMES.
014500         COPY TSKREC01.
014600
014700*    ** EDIT-REQUEST RECORD HELD BETWEEN READ AND THE TSKEDT01     *
014800*    ** CALL.                                                     *
014900 01  WK-EDIT-REQUEST-AREA.
015000     COPY TSKEDR01.
015100
015200*    ** PARAMETER AREAS PASSED TO TSKMGR01                        *
015300 01  WK-MGR-FUNCTION                 PIC X(04).
015400 01  WK-MGR-TASK.
015500     COPY TSKREC01.
015600 01  WK-MGR-KEYWORD                  PIC X(30) VALUE SPACES.
015700 01  WK-MGR-RETURN-FLAG              PIC X(01).
015800 01  WK-MGR-NEW-TASK-ID              PIC 9(09).
015900
016000*    ** PARAMETER AREAS PASSED TO TSKEDT01                        *
016100 01  WK-EDT-FUNCTION                 PIC X(04).
016200 01  WK-EDT-RESULT-TASK.
016300     COPY TSKREC01.
016400 01  WK-EDT-RETURN-FLAG              PIC X(01).
016500
016600*    ** ACTION-CODE-TO-TEXT TABLE FOR 900-WRITE-RESULT-LINE.       *
016700*    ** TSKBAT01 IS THE ONLY PROGRAM THAT WRITES RESULT-LOG, SO   *
016800*    ** THE TABLE LIVES HERE, NOT IN A SHARED COPYBOOK.           *
016900 01  WK-ACTION-TEXT-TAB.
017000     03  FILLER  PIC X(10) VALUE "ADD       ".
017100     03  FILLER  PIC X(10) VALUE "DELETE    ".
017200     03  FILLER  PIC X(10) VALUE "UNDELETE  ".
017300     03  FILLER  PIC X(10) VALUE "UPDATE    ".
017400     03  FILLER  PIC X(10) VALUE "MARK      ".
017500     03  FILLER  PIC X(10) VALUE "EDIT      ".
017600     03  FILLER  PIC X(10) VALUE "UNDO      ".
017700     03  FILLER  PIC X(10) VALUE "INVALID   ".
017800     03  FILLER  PIC X(10) VALUE "SEARCH    ".
017900     03  FILLER  PIC X(10) VALUE "OVERDUE   ".
018000     03  FILLER  PIC X(10) VALUE "COMINGSOON".
018300 01  WK-ACTION-TEXT-RED REDEFINES WK-ACTION-TEXT-TAB.
018400     03  WK-ACTION-TEXT OCCURS 11 TIMES PIC X(10).
018500
018600*    ** WORK AREAS FOR 900-WRITE-RESULT-LINE                      *
018700 01  WK-RESULT-WORK.
018800     03  WK-ACTION-CODE              PIC S9(4) COMP.
018900     03  WK-ID-EDIT                  PIC Z(8)9.
019000
020000 EJECT
020100*-----------------------------------------------------------------*
020200* PROCEDURE DIVISION.                                             *
020300*-----------------------------------------------------------------*
020400 PROCEDURE DIVISION.
020500
020600 000-MAIN-LINE.
020700     PERFORM 100-OPEN-FILES          THRU 100-EXIT.
020800     PERFORM 200-LOAD-TASKS-TABLE    THRU 200-EXIT.
020900     PERFORM 300-READ-RUN-PARAMETER  THRU 300-EXIT.
021000     PERFORM 400-PROCESS-EDIT-REQUESTS THRU 400-EXIT.
021100     PERFORM 600-REPORT-OVERDUE-TASKS THRU 600-EXIT.
021200     PERFORM 700-REPORT-COMING-SOON-TASKS THRU 700-EXIT.
021300     PERFORM 800-SAVE-TASKS-TABLE    THRU 800-EXIT.
021400     PERFORM 999-CLOSE-FILES         THRU 999-EXIT.
021500     STOP RUN.
021600
021700*-----------------------------------------------------------------*
021800* 100 - OPEN-FILES.                                                *
021900*-----------------------------------------------------------------*
022000 100-OPEN-FILES.
022100     OPEN INPUT TASKS-FILE.
022200     OPEN INPUT EDIT-REQUESTS-FILE.
022300     OPEN INPUT RUN-PARAMETER.
022400     OPEN OUTPUT RESULT-LOG.
022500 100-EXIT.
022600     EXIT.
022700
022800*-----------------------------------------------------------------*
022900* 200 - LOAD-TASKS-TABLE.  READS TASKS-FILE COMPLETE INTO         *
023000*        WK-FILE-TABLE, THEN HANDS THE TABLE TO TSKMGR01 SO IT    *
023100*        CAN BUILD ITS OWN IN-MEMORY COPY AND LATEST-ID.          *
023200*-----------------------------------------------------------------*
023300 200-LOAD-TASKS-TABLE.
023400     MOVE 0              TO WK-TASK-FILE-COUNT.
023500     READ TASKS-FILE INTO WK-TASK-AREA
023600         AT END
023700             MOVE "Y"     TO WK-TASKS-EOF-FLAG
023800     END-READ.
023900     PERFORM 210-LOAD-ONE-TASK THRU 210-EXIT
024000             UNTIL WK-TASKS-EOF.
024100     MOVE "LOAD"         TO WK-MGR-FUNCTION.
024200     CALL "TSKMGR01" USING WK-MGR-FUNCTION WK-MGR-TASK
024300             WK-FILE-TABLE WK-TASK-FILE-COUNT WK-TODAY
024400             WK-MGR-KEYWORD WK-SELECT-TABLE WK-SELECT-COUNT
024500             WK-MGR-RETURN-FLAG WK-MGR-NEW-TASK-ID.
024600 200-EXIT.
024700     EXIT.
024800
024900*-----------------------------------------------------------------*
025000* 210 - LOAD-ONE-TASK.  APPENDS WK-TASK-AREA TO WK-FILE-TABLE     *
025100*        AND READS THE NEXT TASKS-FILE RECORD.                   *
025150*        2004-04-19 RTM TT-0365 -- GUARDED AGAINST A TASKS-FILE    *
025160*        DEEPER THAN WK-MAX-FILE-ROWS.  SEE CHANGE LOG.            *
025200*-----------------------------------------------------------------*
025300 210-LOAD-ONE-TASK.
025310     IF WK-TASK-FILE-COUNT >= WK-MAX-FILE-ROWS
025320         DISPLAY "TSKBAT01 - TASKS-FILE EXCEEDS " WK-MAX-FILE-ROWS
025330                 " ROWS -- REMAINDER OF FILE SKIPPED"
025340         MOVE "Y"         TO WK-TASKS-EOF-FLAG
025350     ELSE
025400         ADD 1 TO WK-TASK-FILE-COUNT
025500         MOVE WK-TASK-AREA TO WK-FILE-ROW(WK-TASK-FILE-COUNT)
025600         READ TASKS-FILE INTO WK-TASK-AREA
025700             AT END
025800                 MOVE "Y" TO WK-TASKS-EOF-FLAG
025900         END-READ
025950     END-IF.
026000 210-EXIT.
026100     EXIT.
026200
026300*-----------------------------------------------------------------*
026400* 300 - READ-RUN-PARAMETER.  ONE RECORD ONLY -- TODAY'S RUN DATE. *
026500*-----------------------------------------------------------------*
026600 300-READ-RUN-PARAMETER.
026700     READ RUN-PARAMETER INTO WK-TODAY
026800         AT END
026900             MOVE ZERO     TO TODAY-YEAR OF WK-TODAY
027000             MOVE ZERO     TO TODAY-DAY OF WK-TODAY
027100     END-READ.
027200 300-EXIT.
027300     EXIT.
027400
027500*-----------------------------------------------------------------*
027600* 400 - PROCESS-EDIT-REQUESTS.  READS EDIT-REQUESTS-FILE TO       *
027700*        EXHAUSTION, CALLING TSKEDT01 E100 FOR EACH RECORD AND    *
027800*        LOGGING EDIT OR INVALID FOR EVERY ONE.  AFTER THE LAST   *
027900*        RECORD, IF ANY EDIT SUCCEEDED, CALLS TSKEDT01 E200 ONCE  *
028000*        TO UNDO THE MOST RECENT ONE AND LOGS UNDO.               *
028100*-----------------------------------------------------------------*
028200 400-PROCESS-EDIT-REQUESTS.
028300     READ EDIT-REQUESTS-FILE INTO WK-EDIT-REQUEST-AREA
028400         AT END
028500             MOVE "Y"     TO WK-EDITS-EOF-FLAG
028600     END-READ.
028700     PERFORM 410-APPLY-ONE-EDIT THRU 410-EXIT
028800             UNTIL WK-EDITS-EOF.
028900     IF WK-HAD-EDIT
029000         MOVE "UNDO"       TO WK-EDT-FUNCTION
029100         CALL "TSKEDT01" USING WK-EDT-FUNCTION
029200                 WK-EDIT-REQUEST-AREA WK-EDT-RESULT-TASK
029300                 WK-EDT-RETURN-FLAG
029400         IF WK-EDT-RETURN-FLAG = "Y"
029500             MOVE 7        TO WK-ACTION-CODE
029510             MOVE TASK-ID OF WK-EDT-RESULT-TASK
029520                     TO TASK-ID OF WK-TASK-AREA
029530             MOVE TASK-NAME OF WK-EDT-RESULT-TASK
029540                     TO TASK-NAME OF WK-TASK-AREA
029550             PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT
029600         END-IF
029700     END-IF.
029800 400-EXIT.
029900     EXIT.
030000
030100*-----------------------------------------------------------------*
030200* 410 - APPLY-ONE-EDIT.  APPLIES ONE EDIT-REQUEST THROUGH         *
030300*        TSKEDT01 E100, LOGS EDIT OR INVALID, AND READS THE NEXT  *
030400*        EDIT-REQUESTS-FILE RECORD.                               *
030500*-----------------------------------------------------------------*
030600 410-APPLY-ONE-EDIT.
030700     ADD 1 TO WK-EDIT-REC-COUNT.
030800     MOVE "EDIT"          TO WK-EDT-FUNCTION.
030900     CALL "TSKEDT01" USING WK-EDT-FUNCTION WK-EDIT-REQUEST-AREA
031000             WK-EDT-RESULT-TASK WK-EDT-RETURN-FLAG.
031100     IF WK-EDT-RETURN-FLAG = "Y"
031200         ADD 1 TO WK-EDIT-OK-COUNT
031300         MOVE "Y"          TO WK-HAD-EDIT-FLAG
031400         MOVE 6            TO WK-ACTION-CODE
031500         MOVE TASK-ID OF WK-EDT-RESULT-TASK TO TASK-ID OF WK-TASK-AREA
031600         MOVE TASK-NAME OF WK-EDT-RESULT-TASK TO TASK-NAME OF WK-TASK-AREA
031700         PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT
031800     ELSE
031900         MOVE 8            TO WK-ACTION-CODE
032000         MOVE REQ-TASK-ID  TO TASK-ID OF WK-TASK-AREA
032100         MOVE SPACES       TO TASK-NAME OF WK-TASK-AREA
032200         PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT
032300     END-IF.
032400     READ EDIT-REQUESTS-FILE INTO WK-EDIT-REQUEST-AREA
032500         AT END
032600             MOVE "Y"       TO WK-EDITS-EOF-FLAG
032700     END-READ.
032800 410-EXIT.
032900     EXIT.
033000
033100*-----------------------------------------------------------------*
033200* 600 - REPORT-OVERDUE-TASKS.  CALLS TSKMGR01 OVDU, WRITES A      *
033300*        HEADER LINE, ONE DETAIL LINE PER MATCH, AND A TRAILING   *
033400*        COUNT LINE -- THE HOUSE CONTROL-BREAK REPORT SHAPE.      *
033450*        2004-03-11 RTM TT-0363 -- HEADER/COUNT LINES NOW CARRY   *
033460*        ACTION = OVERDUE (NOT AN INVENTED HEADER/COUNT CODE) --  *
033470*        SEE CHANGE LOG.                                          *
033500*-----------------------------------------------------------------*
033600 600-REPORT-OVERDUE-TASKS.
033700     MOVE "OVDU"         TO WK-MGR-FUNCTION.
033800     CALL "TSKMGR01" USING WK-MGR-FUNCTION WK-MGR-TASK
033900             WK-FILE-TABLE WK-TASK-FILE-COUNT WK-TODAY
034000             WK-MGR-KEYWORD WK-SELECT-TABLE WK-SELECT-COUNT
034100             WK-MGR-RETURN-FLAG WK-MGR-NEW-TASK-ID.
034200     MOVE 10             TO WK-ACTION-CODE.
034300     MOVE ZERO           TO TASK-ID OF WK-TASK-AREA.
034400     MOVE "OVERDUE TASKS"  TO TASK-NAME OF WK-TASK-AREA.
034500     PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT.
034600     IF WK-SELECT-COUNT > 0
034700         PERFORM 610-WRITE-ONE-OVERDUE THRU 610-EXIT
034800                 VARYING WK-I FROM 1 BY 1
034900                 UNTIL WK-I > WK-SELECT-COUNT
035300     END-IF.
035400     MOVE 10             TO WK-ACTION-CODE.
035500     MOVE ZERO           TO TASK-ID OF WK-TASK-AREA.
035600     MOVE WK-SELECT-COUNT TO WK-ID-EDIT.
035650     STRING "COUNT " DELIMITED BY SIZE
035660             WK-ID-EDIT  DELIMITED BY SIZE
035670             INTO TASK-NAME OF WK-TASK-AREA.
035800     PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT.
035900 600-EXIT.
036000     EXIT.
036100
036200*-----------------------------------------------------------------*
036300* 700 - REPORT-COMING-SOON-TASKS.  SAME SHAPE AS 600, CALLING     *
036400*        TSKMGR01 CSON INSTEAD.                                   *
036450*        2004-03-11 RTM TT-0363 -- HEADER/COUNT LINES NOW CARRY   *
036470*        ACTION = COMINGSOON (NOT AN INVENTED CODE).  SEE LOG.    *
036500*-----------------------------------------------------------------*
036600 700-REPORT-COMING-SOON-TASKS.
036700     MOVE "CSON"         TO WK-MGR-FUNCTION.
036800     CALL "TSKMGR01" USING WK-MGR-FUNCTION WK-MGR-TASK
036900             WK-FILE-TABLE WK-TASK-FILE-COUNT WK-TODAY
037000             WK-MGR-KEYWORD WK-SELECT-TABLE WK-SELECT-COUNT
037100             WK-MGR-RETURN-FLAG WK-MGR-NEW-TASK-ID.
037200     MOVE 11             TO WK-ACTION-CODE.
037300     MOVE ZERO           TO TASK-ID OF WK-TASK-AREA.
037400     MOVE "COMING SOON TASKS" TO TASK-NAME OF WK-TASK-AREA.
037500     PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT.
037600     IF WK-SELECT-COUNT > 0
037700         PERFORM 710-WRITE-ONE-COMING-SOON THRU 710-EXIT
037800                 VARYING WK-I FROM 1 BY 1
037900                 UNTIL WK-I > WK-SELECT-COUNT
038300     END-IF.
038400     MOVE 11             TO WK-ACTION-CODE.
038500     MOVE ZERO           TO TASK-ID OF WK-TASK-AREA.
038600     MOVE WK-SELECT-COUNT TO WK-ID-EDIT.
038650     STRING "COUNT " DELIMITED BY SIZE
038660             WK-ID-EDIT  DELIMITED BY SIZE
038670             INTO TASK-NAME OF WK-TASK-AREA.
038800     PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT.
038900 700-EXIT.
039000     EXIT.
039100
039200*-----------------------------------------------------------------*
039300* 800 - SAVE-TASKS-TABLE.  ASKS TSKMGR01 TO HAND BACK ITS         *
039400*        IN-MEMORY TABLE (PICKING UP ANY ADD/DELETE/UNDELETE/     *
039500*        UPDATE/MARK APPLIED DURING THE RUN) AND REWRITES         *
039600*        TASKS-FILE FROM IT.                                     *
039700*-----------------------------------------------------------------*
039800 800-SAVE-TASKS-TABLE.
039900     MOVE "SAVE"         TO WK-MGR-FUNCTION.
040000     CALL "TSKMGR01" USING WK-MGR-FUNCTION WK-MGR-TASK
040100             WK-FILE-TABLE WK-TASK-FILE-COUNT WK-TODAY
040200             WK-MGR-KEYWORD WK-SELECT-TABLE WK-SELECT-COUNT
040300             WK-MGR-RETURN-FLAG WK-MGR-NEW-TASK-ID.
040400     CLOSE TASKS-FILE.
040500     OPEN OUTPUT TASKS-FILE.
040600     IF WK-TASK-FILE-COUNT > 0
040700         PERFORM 810-WRITE-ONE-TASK-ROW THRU 810-EXIT
040800                 VARYING WK-I FROM 1 BY 1
040900                 UNTIL WK-I > WK-TASK-FILE-COUNT
041100     END-IF.
041200 800-EXIT.
041300     EXIT.
041400
041500*-----------------------------------------------------------------*
041600* 900 - WRITE-RESULT-LINE.  BUILDS AND WRITES ONE RESULT-LOG      *
042100*        LINE FROM WK-ACTION-CODE AND WK-TASK-AREA.  TASK-ID IS   *
042200*        EDITED TO A ZERO-SUPPRESSED DECIMAL STRING; SPACES ARE   *
042300*        LEFT AS SPACES FOR A HEADER/COUNT LINE.                  *
042400*-----------------------------------------------------------------*
042500 900-WRITE-RESULT-LINE.
042600     MOVE WK-ACTION-TEXT(WK-ACTION-CODE) TO RL-ACTION.
042700     IF TASK-ID OF WK-TASK-AREA = ZERO
042800         MOVE SPACES       TO RL-TASK-ID
042900     ELSE
043000         MOVE TASK-ID OF WK-TASK-AREA TO WK-ID-EDIT
043100         MOVE WK-ID-EDIT   TO RL-TASK-ID
043200     END-IF.
043300     MOVE TASK-NAME OF WK-TASK-AREA TO RL-TASK-NAME.
043400     MOVE SPACES         TO FILLER OF RESULT-LOG-RECORD.
043500     WRITE RESULT-LOG-RECORD.
043600 900-EXIT.
043700     EXIT.
043900
044000*-----------------------------------------------------------------*
044100* 999 - CLOSE-FILES.                                               *
044200*-----------------------------------------------------------------*
044300 999-CLOSE-FILES.
044400     CLOSE TASKS-FILE.
044500     CLOSE EDIT-REQUESTS-FILE.
044600     CLOSE RUN-PARAMETER.
044700     CLOSE RESULT-LOG.
044800 999-EXIT.
044900     EXIT.
044950
044960*-----------------------------------------------------------------*
044970* 610 - WRITE-ONE-OVERDUE.  LOOP BODY FOR 600 -- WRITES ONE        *
044980*       DETAIL LINE FOR A ROW TSKMGR01 HANDED BACK AS OVERDUE.     *
044990*-----------------------------------------------------------------*
045000 610-WRITE-ONE-OVERDUE.
045100     MOVE 10           TO WK-ACTION-CODE.
045200     MOVE WK-SELECT-ROW(WK-I) TO WK-TASK-AREA.
045300     PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT.
045400 610-EXIT.
045500     EXIT.
045600
045700*-----------------------------------------------------------------*
045800* 710 - WRITE-ONE-COMING-SOON.  LOOP BODY FOR 700 -- WRITES ONE    *
045900*       DETAIL LINE FOR A ROW TSKMGR01 HANDED BACK AS COMING       *
046000*       SOON.                                                     *
046100*-----------------------------------------------------------------*
046200 710-WRITE-ONE-COMING-SOON.
046300     MOVE 11           TO WK-ACTION-CODE.
046400     MOVE WK-SELECT-ROW(WK-I) TO WK-TASK-AREA.
046500     PERFORM 900-WRITE-RESULT-LINE THRU 900-EXIT.
046600 710-EXIT.
046700     EXIT.
046800
046900*-----------------------------------------------------------------*
047000* 810 - WRITE-ONE-TASK-ROW.  LOOP BODY FOR 800 -- REWRITES ONE     *
047100*       PHYSICAL TASKS-FILE RECORD FROM THE REFRESHED TABLE.       *
047200*-----------------------------------------------------------------*
047300 810-WRITE-ONE-TASK-ROW.
047400     WRITE TASKS-FILE-RECORD FROM WK-FILE-ROW(WK-I).
047500 810-EXIT.
047600     EXIT.
