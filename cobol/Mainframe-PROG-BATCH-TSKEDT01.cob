000100*-----------------------------------------------------------------*
000200*    TSKEDT01 - EDIT/UPDATE PASS SUBPROGRAM                       *
000300*               APPLIES ONE EDIT-REQUEST TO THE TASK TABLE        *
000400*               (THROUGH TSKMGR01), DEFAULTING ANY BLANK/ZERO     *
000500*               FIELD FROM THE TASK'S OLD VALUES, AND HOLDS ONE   *
000600*               LEVEL OF UNDO FOR THE MOST RECENT SUCCESSFUL      *
000700*               EDIT IN THE RUN.                                  *
000800*-----------------------------------------------------------------*
000900*                                                                 *
001000*--------------------PART OF MYTELCO TASK-TRACK APPLICATION-------*
001100*                                                                 *
001200*-----------------------------------------------------------------*
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.   TSKEDT01.
001500 AUTHOR.       D H KOWALSKI.
001600 INSTALLATION. MYTELCO DATA CENTER.
001700 DATE-WRITTEN. SEPTEMBER 2003.
001800 DATE-COMPILED.
001900 SECURITY.     UNCLASSIFIED -- INTERNAL USE ONLY.
002000*-----------------------------------------------------------------*
002100*    CHANGE LOG                                                  *
002200*-----------------------------------------------------------------*
002300*    2003-09-22  DHK  TT-0351  ORIGINAL VERSION.                  TT-0351
002400*    2003-10-06  DHK  TT-0354  E100 NOW FETCHES THE OLD TASK      *
002500*                              THROUGH TSKMGR01 M700-GET-BY-ID    *
002600*                              RATHER THAN TAKING IT AS A         *
002700*                              PARAMETER -- THE CALLER WAS        *
002800*                              PASSING A STALE COPY AFTER A       *
002900*                              PRIOR EDIT IN THE SAME RUN.        TT-0354
003000*    2003-11-14  RTM  TT-0359  E200-UNDO-LAST-EDIT ADDED.  ONLY   *
003100*                              THE MOST RECENT SUCCESSFUL EDIT    *
003200*                              CAN BE UNDONE -- NO STACK, SEE     *
003300*                              DESIGN NOTES.  A SECOND CALL TO    *
003400*                              E200 WITH NOTHING TO UNDO RETURNS  *
003500*                              "NOT FOUND", NOT AN ABEND.         TT-0359
003550*    2004-04-26  RTM  TT-0366  ADDED WK-OLD-TASK-RED AND           *
003560*                              WK-NEW-TASK-RED RAW-TEXT VIEWS,     *
003570*                              SAME IDEA AS WK-UNDO-TASK-RED --    *
003580*                              E100 NOW COPIES WK-OLD-TASK TO      *
003590*                              WK-NEW-TASK AND WK-UNDO-TASK AS     *
003595*                              TEXT INSTEAD OF FIELD BY FIELD.     TT-0366
003600*-----------------------------------------------------------------*
003700 EJECT
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500
004600*    ** COMP FIELDS                                               *
004700 01  WK-COMP-FIELDS.
004800     03  WK-EDIT-COUNT               PIC S9(8) COMP VALUE 0.
004900
005000*    ** SWITCHES                                                  *
005100 01  WK-SWITCHES.
005200     03  WK-HAVE-UNDO-FLAG           PIC X(01) VALUE "N".
005300         88  WK-HAVE-UNDO                    VALUE "Y".
005400
005500*    ** THE OLD TASK, FETCHED FROM TSKMGR01 BEFORE THE EDIT IS     *
005600*    ** APPLIED.  SAVED HERE AS THE UNDO IMAGE IF THE EDIT SUCCEEDS.*
005700 01  WK-OLD-TASK.
005800     COPY TSKREC01.
005850*    2004-04-26 RTM TT-0366 -- RAW-TEXT VIEW, SAME IDEA AS          *
005860*    WK-UNDO-TASK-RED BELOW, SO E100 CAN COPY THE WHOLE ROW INTO    *
005870*    WK-NEW-TASK IN ONE MOVE.                                      *
005880 01  WK-OLD-TASK-RED REDEFINES WK-OLD-TASK PIC X(120).
005900
006000*    ** THE NEW TASK IMAGE BUILT FROM WK-OLD-TASK AND THE          *
006100*    ** EDIT-REQUEST, PASSED TO TSKMGR01 M400-UPDATE-TASK.         *
006200 01  WK-NEW-TASK.
006300     COPY TSKREC01.
006350 01  WK-NEW-TASK-RED REDEFINES WK-NEW-TASK PIC X(120).
006400
006500*    ** THE SAVED UNDO IMAGE -- WK-OLD-TASK AS OF THE MOST         *
006600*    ** RECENT SUCCESSFUL E100 CALL.  A SECOND REDEFINES IS KEPT   *
006700*    ** AS THE ALPHANUMERIC VIEW USED TO CLEAR THE AREA AT         *
006800*    ** START-UP, MATCHING TASK-REC-RED-2 IN TSKREC01 ITSELF.      *
006900 01  WK-UNDO-TASK.
007000     COPY TSKREC01.
007100 01  WK-UNDO-TASK-RED REDEFINES WK-UNDO-TASK PIC X(120).
007200
007300*    ** PARAMETER AREAS PASSED THROUGH TO TSKMGR01                 *
007400 01  WK-MGR-FUNCTION                 PIC X(04).
007500 01  WK-MGR-TASK.
007600     COPY TSKREC01.
007700 01  WK-MGR-FILE-TABLE.
007800     03  WK-MGR-FILE-ROW OCCURS 1 TIMES.
007900         COPY TSKREC01.
008000 01  WK-MGR-FILE-COUNT               PIC S9(8) COMP VALUE 0.
008100 01  WK-MGR-TODAY.
008200     COPY TSKTOD01.
008300 01  WK-MGR-KEYWORD                  PIC X(30).
008400 01  WK-MGR-OUT-TABLE.
008500     03  WK-MGR-OUT-ROW OCCURS 1 TIMES.
008600         COPY TSKREC01.
008700 01  WK-MGR-OUT-COUNT                PIC S9(8) COMP VALUE 0.
008800 01  WK-MGR-RETURN-FLAG              PIC X(01).
008900 01  WK-MGR-NEW-TASK-ID              PIC 9(09).
009000
009100 LINKAGE SECTION.
009200*    ** THE EDIT-REQUEST BEING APPLIED (E100) -- UNUSED BY E200.   *
009300 01  LK-EDIT-REQUEST.
009400     COPY TSKEDR01.
009500
009600*    ** THE TASK AS IT STOOD AFTER THE EDIT (E100) OR AFTER THE    *
009700*    ** UNDO (E200), HANDED BACK FOR THE RESULT-LOG LINE.          *
009800 01  LK-RESULT-TASK.
009900     COPY TSKREC01.
010000
010100*    ** "Y"/"N" -- EDIT OR UNDO APPLIED.  "N" MEANS BAD ID (E100)  *
010200*    ** OR NOTHING TO UNDO (E200).                                 *
010300 01  LK-RETURN-FLAG                  PIC X(01).
010400
010500*    ** WHICH ENTRY POINT -- "EDIT" OR "UNDO".                     *
010600 01  LK-FUNCTION-CODE                PIC X(04).
010700     88  LK-FUNC-EDIT        VALUE "EDIT".
010800     88  LK-FUNC-UNDO        VALUE "UNDO".
010900
011000 EJECT
011100*-----------------------------------------------------------------*
011200* PROCEDURE DIVISION.                                             *
011300*-----------------------------------------------------------------*
011400 PROCEDURE DIVISION USING LK-FUNCTION-CODE LK-EDIT-REQUEST
011500         LK-RESULT-TASK LK-RETURN-FLAG.
011600
011700 MAIN-MODULE.
011800     MOVE "N"            TO LK-RETURN-FLAG.
011900     EVALUATE TRUE
012000         WHEN LK-FUNC-EDIT
012100             PERFORM E100-EXECUTE-EDIT   THRU E100-EXIT
012200         WHEN LK-FUNC-UNDO
012300             PERFORM E200-UNDO-LAST-EDIT THRU E200-EXIT
012400         WHEN OTHER
012500             MOVE "N"      TO LK-RETURN-FLAG
012600     END-EVALUATE.
012700     GOBACK.
012800
012900*-----------------------------------------------------------------*
013000* E100 - EXECUTE-EDIT.  FETCHES THE OLD TASK BY REQ-TASK-ID,      *
013100*        BUILDS THE NEW IMAGE BY DEFAULTING EACH BLANK/ZERO FIELD *
013200*        FROM THE OLD TASK (THE WHOLE REQ-DATES BLOCK DEFAULTS AS *
013300*        ONE UNIT, PER REQ-HAS-DATE -- NOT FIELD BY FIELD), THEN  *
013400*        ASKS TSKMGR01 TO REPLACE THE ROW.  ON SUCCESS, SAVES THE *
013500*        OLD TASK AS THE UNDO IMAGE FOR A LATER E200 CALL.        *
013600*-----------------------------------------------------------------*
013700 E100-EXECUTE-EDIT.
013800     MOVE "GETI"         TO WK-MGR-FUNCTION.
013900     MOVE REQ-TASK-ID    TO TASK-ID OF WK-MGR-TASK.
014000     PERFORM E900-CALL-TSKMGR01 THRU E900-EXIT.
014100     IF WK-MGR-RETURN-FLAG NOT = "Y"
014200         MOVE "N"          TO LK-RETURN-FLAG
014300         GO TO E100-EXIT
014400     END-IF.
014500     MOVE WK-MGR-TASK    TO WK-OLD-TASK.
014600
014700     MOVE WK-OLD-TASK-RED TO WK-NEW-TASK-RED.
014800     IF REQ-TASK-NAME NOT = SPACES
014900         MOVE REQ-TASK-NAME    TO TASK-NAME OF WK-NEW-TASK
015000     END-IF.
015100     IF REQ-TASK-TYPE NOT = SPACES
015200         MOVE REQ-TASK-TYPE    TO TASK-TYPE OF WK-NEW-TASK
015300     END-IF.
015400     IF REQ-CATEGORY NOT = SPACES
015500         MOVE REQ-CATEGORY     TO TASK-CATEGORY OF WK-NEW-TASK
015600     END-IF.
015700     IF REQ-HAS-DATE = "Y"
015800         MOVE REQ-START-YEAR   TO START-YEAR OF WK-NEW-TASK
015900         MOVE REQ-START-DAY    TO START-DAY OF WK-NEW-TASK
016000         MOVE REQ-END-YEAR     TO END-YEAR OF WK-NEW-TASK
016100         MOVE REQ-END-DAY      TO END-DAY OF WK-NEW-TASK
016200     END-IF.
016300
016400     MOVE "UPD "         TO WK-MGR-FUNCTION.
016500     MOVE WK-NEW-TASK    TO WK-MGR-TASK.
016600     PERFORM E900-CALL-TSKMGR01 THRU E900-EXIT.
016700     IF WK-MGR-RETURN-FLAG NOT = "Y"
016800         MOVE "N"          TO LK-RETURN-FLAG
016900         GO TO E100-EXIT
017000     END-IF.
017100
017200     MOVE WK-OLD-TASK-RED TO WK-UNDO-TASK-RED.
017300     MOVE "Y"            TO WK-HAVE-UNDO-FLAG.
017400     ADD 1 TO WK-EDIT-COUNT.
017500     MOVE WK-NEW-TASK    TO LK-RESULT-TASK.
017600     MOVE "Y"            TO LK-RETURN-FLAG.
017700 E100-EXIT.
017800     EXIT.
017900
018000*-----------------------------------------------------------------*
018100* E200 - UNDO-LAST-EDIT.  RE-APPLIES WK-UNDO-TASK (THE TASK AS IT *
018200*        STOOD BEFORE THE LAST SUCCESSFUL E100 CALL) THROUGH      *
018300*        TSKMGR01 M400-UPDATE-TASK, THEN CLEARS WK-HAVE-UNDO-FLAG *
018400*        SO A SECOND E200 CALL WITH NOTHING LEFT TO UNDO RETURNS  *
018500*        "NOT FOUND" RATHER THAN REPEATING THE SAME UNDO.         *
018600*-----------------------------------------------------------------*
018700 E200-UNDO-LAST-EDIT.
018800     IF NOT WK-HAVE-UNDO
018900         MOVE "N"          TO LK-RETURN-FLAG
019000         GO TO E200-EXIT
019100     END-IF.
019200     MOVE "UPD "         TO WK-MGR-FUNCTION.
019300     MOVE WK-UNDO-TASK   TO WK-MGR-TASK.
019400     PERFORM E900-CALL-TSKMGR01 THRU E900-EXIT.
019500     IF WK-MGR-RETURN-FLAG NOT = "Y"
019600         MOVE "N"          TO LK-RETURN-FLAG
019700         GO TO E200-EXIT
019800     END-IF.
019900     MOVE "N"            TO WK-HAVE-UNDO-FLAG.
020000     MOVE WK-UNDO-TASK   TO LK-RESULT-TASK.
020100     MOVE "Y"            TO LK-RETURN-FLAG.
020200 E200-EXIT.
020300     EXIT.
020400
020500*-----------------------------------------------------------------*
020600* E900 - CALL-TSKMGR01.  COMMON CALL-OUT -- WK-MGR-FUNCTION AND   *
020700*        WK-MGR-TASK ARE ALREADY SET BY THE CALLER.  THE FILE-    *
020800*        TABLE AND SELECTOR PARAMETERS ARE NOT USED ON THIS PATH  *
020900*        (GETI/UPD ONLY) BUT MUST STILL BE PASSED -- TSKMGR01'S   *
021000*        LINKAGE SECTION IS FIXED.                                *
021100*-----------------------------------------------------------------*
021200 E900-CALL-TSKMGR01.
021300     CALL "TSKMGR01" USING WK-MGR-FUNCTION WK-MGR-TASK
021400             WK-MGR-FILE-TABLE WK-MGR-FILE-COUNT WK-MGR-TODAY
021500             WK-MGR-KEYWORD WK-MGR-OUT-TABLE WK-MGR-OUT-COUNT
021600             WK-MGR-RETURN-FLAG WK-MGR-NEW-TASK-ID.
021700 E900-EXIT.
021800     EXIT.
