000100*-----------------------------------------------------------------*
000200*    TSKMGR01 - TASK MANAGER ENGINE SUBPROGRAM                    *
000300*               OWNS THE IN-MEMORY TASK TABLE AND PROVIDES        *
000400*               ADD/DELETE/UNDELETE/UPDATE/MARK/SEARCH AND THE    *
000500*               OVERDUE/COMING-SOON SELECTOR QUERIES USED BY      *
000600*               THE BATCH DRIVER.                                 *
000700*-----------------------------------------------------------------*
000800*                                                                 *
000900*--------------------PART OF MYTELCO TASK-TRACK APPLICATION-------*
001000*                                                                 *
001100*-----------------------------------------------------------------*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.   TSKMGR01.
001400 AUTHOR.       D H KOWALSKI.
001500 INSTALLATION. MYTELCO DATA CENTER.
001600 DATE-WRITTEN. JANUARY 1994.
001700 DATE-COMPILED.
001800 SECURITY.     UNCLASSIFIED -- INTERNAL USE ONLY.
001900*-----------------------------------------------------------------*
002000*    CHANGE LOG                                                  *
002100*-----------------------------------------------------------------*
002200*    1994-01-26  DHK  TT-0185  ORIGINAL VERSION -- ADD/DELETE/    *
002300*                              UNDELETE/UPDATE ONLY, TABLE SIZE   *
002400*                              500.                               TT-0185
002500*    1996-07-30  DHK  TT-0222  ADDED MARK AND SEARCH.             TT-0222
002600*    1996-08-14  DHK  TT-0225  TABLE SIZE RAISED TO 2000 -- 500   *
002700*                              RAN OUT DURING YEAR-END BATCH.     TT-0225
002800*    1999-04-14  RTM  TT-0278  ADDED M710-M750 SELECTOR QUERIES   *
002900*                              (CALLS TSKRUL01 PER ROW) AND THE   *
003000*                              M790 INSERTION SORT FOR THEIR      *
003100*                              RESULT TABLES.                     TT-0278
003200*    1999-12-02  RTM  TT-0286  Y2K -- NO CHANGE NEEDED HERE, ALL  *
003300*                              DATE WORK IS IN TSKRUL01; VERIFIED *
003400*                              AND SIGNED OFF.                    TT-0286
003500*    2001-06-05  DHK  TT-0304  DELETE/UNDELETE NO LONGER REMOVE   *
003600*                              THE ROW FROM THE TABLE -- JUST     *
003700*                              FLIP IS-DELETED, SO UNDELETE HAS   *
003800*                              SOMETHING TO FLIP BACK.            TT-0304
003900*    2003-09-22  DHK  TT-0351  M400-UPDATE-TASK NOW CALLABLE      *
003910*                              DIRECTLY BY TSKEDT01 FOR THE NEW   *
003920*                              EDIT/UPDATE PASS.                  TT-0351
003930*    2004-03-11  RTM  TT-0362  M725-SELECT-ONE-ROW WAS LOADING    *
003940*                              WK-RESULT-NDX-TAB WITH THE MATCH   *
003950*                              COUNT INSTEAD OF WK-I -- OVERDUE   *
003960*                              AND COMING-SOON QUERIES COULD HAND *
003970*                              BACK THE WRONG ROW WHENEVER A      *
003980*                              DELETED OR NON-MATCHING ROW CAME   *
003990*                              BEFORE A HIT.  NOW STORES WK-I.    TT-0362
004010*    2004-04-19  RTM  TT-0364  ADDED M710-GET-BY-COMPLETION,      *
004020*                              M714-GET-BY-TYPE-AND-COMPLETION    *
004030*                              AND M718-GET-TASKS-ON-DATE -- THE  *
004040*                              PLAIN SELECTOR QUERIES THE AUDIT   *
004050*                              TURNED UP WE HAD NEVER WIRED UP,   *
004060*                              ONLY OVERDUE/COMING-SOON.  SHARE   *
004070*                              M722-FINISH-SELECTOR WITH M740/    *
004080*                              M750 FOR THE SORT/COPY-OUT TAIL.   TT-0364
004090*    2004-04-19  RTM  TT-0365  MOVED THE TABLE CEILING OUT OF A    *
004092*                              BARE LITERAL IN M100-ADD-TASK INTO  *
004094*                              77 WK-MAX-TABLE-SIZE.               TT-0365
004096*    2004-04-26  RTM  TT-0366  THREE FIXES FROM THE SAME AUDIT.      *
004098*                              (1) M100-ADD-TASK INCREMENTED        *
004100*                              WK-LATEST-ID BEFORE ASSIGNING IT --  *
004102*                              FIRST TASK ON AN EMPTY FILE GOT ID   *
004104*                              1, NOT 0.  SWAPPED TO ASSIGN-THEN-   *
004106*                              INCREMENT; M050-LOAD-TABLE ADJUSTED. *
004108*                              (2) M600-SEARCH-TASKS COPIED HITS    *
004110*                              OUT IN RAW TABLE ORDER INSTEAD OF    *
004112*                              TASK-ID ORDER -- NOW SHARES M722-    *
004114*                              FINISH-SELECTOR LIKE EVERY OTHER     *
004116*                              SELECTOR.  (3) ADDED LK-FILE-TABLE-  *
004118*                              RED/LK-OUT-TABLE-RED RAW VIEWS,      *
004120*                              USED BY M055/M065/M730.              TT-0366
004122*-----------------------------------------------------------------*
004300*    NO INDEXED OR KEYED FILE ORGANIZATION IS AVAILABLE ON THIS   *
004400*    SYSTEM FOR THE TASKS-FILE -- IT IS PLAIN LINE-SEQUENTIAL.    *
004500*    THE WHOLE FILE IS READ INTO WK-TASK-TABLE AT M100-LOAD-TABLE *
004600*    TIME AND WRITTEN BACK OUT AT M900-SAVE-TABLE TIME; ALL OF    *
004700*    THE PARAGRAPHS BELOW WORK AGAINST THE TABLE, NOT THE FILE.   *
004800*-----------------------------------------------------------------*
004900 EJECT
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700
005720*    2004-04-19 RTM TT-0365 -- M100-ADD-TASK HAD THE TABLE CEILING *
005730*    WIRED IN AS A BARE LITERAL 2000.  MOVED IT TO THIS 77 SO IT   *
005740*    ONLY HAS TO BE CHANGED IN ONE PLACE IF THE TABLE EVER GROWS.  *
005750 77  WK-MAX-TABLE-SIZE           PIC S9(8) COMP VALUE +2000.
005800*    ** COMP FIELDS -- SUBSCRIPTS, COUNTS AND ACCUMULATORS         *
005900 01  WK-COMP-FIELDS.
006000     03  WK-TABLE-COUNT              PIC S9(8) COMP VALUE 0.
006100     03  WK-I                        PIC S9(8) COMP.
006200     03  WK-J                        PIC S9(8) COMP.
006300     03  WK-K                        PIC S9(8) COMP.
006400     03  WK-RESULT-COUNT             PIC S9(8) COMP VALUE 0.
006500     03  WK-LATEST-ID                PIC S9(8) COMP VALUE 0.
006550     03  WK-SHIFT-DONE-FLAG          PIC X(01) VALUE "N".
006560         88  WK-SHIFT-DONE                     VALUE "Y".
006600
006700*    ** SWITCHES AND RETURN CODES                                 *
006800 01  WK-SWITCHES.
006900     03  WK-FOUND-FLAG               PIC X(01) VALUE "N".
007000         88  WK-FOUND                        VALUE "Y".
007100     03  WK-RULE-FLAG                PIC X(01) VALUE "N".
007200         88  WK-RULE-YES                      VALUE "Y".
007300
007400*    ** THE IN-MEMORY TASK TABLE -- SEE CHANGE LOG FOR SIZE       *
007500*    ** HISTORY.  EACH ROW IS A FULL TSKREC01 TASK-RECORD.        *
007600 01  WK-TASK-TABLE.
007700     03  WK-TASK-ROW OCCURS 2000 TIMES
007800             INDEXED BY WK-TASK-NDX.
007900         05  WK-ROW.
008000             COPY TSKREC01.
008100
008200*    ** A SECOND VIEW OF THE SAME TABLE STORAGE, USED ONLY BY     *
008300*    ** M790-SORT-RESULT-TABLE TO SWAP TWO ROWS AS RAW TEXT       *
008400*    ** RATHER THAN FIELD BY FIELD.                               *
008500 01  WK-TASK-TABLE-RED REDEFINES WK-TASK-TABLE.
008600     03  WK-TASK-ROW-X OCCURS 2000 TIMES PIC X(120).
008700
008800*    ** SWAP AREA FOR THE INSERTION SORT                          *
008900 01  WK-SWAP-ROW                     PIC X(120).
009000
009100*    ** SELECTOR QUERY RESULT TABLE -- HOLDS THE SUBSCRIPTS OF    *
009200*    ** THE TASK-TABLE ROWS THAT MATCHED, IN TASK-ID ORDER.       *
009300 01  WK-RESULT-TABLE.
009400     03  WK-RESULT-NDX-TAB OCCURS 2000 TIMES
009500             PIC S9(8) COMP.
009600
009700*    ** PARAMETER AREA PASSED TO TSKRUL01 ON EVERY RULE CALL      *
009800 01  WK-RULE-PARMS.
009900     03  WK-RP-FUNCTION              PIC X(02).
010000     03  WK-RP-TASK.
010100         COPY TSKREC01.
010200     03  WK-RP-TODAY.
010300         COPY TSKTOD01.
010400     03  WK-RP-TEST-YEAR             PIC 9(04).
010500     03  WK-RP-TEST-DAY              PIC 9(03).
010600     03  WK-RP-KEYWORD               PIC X(30).
010700     03  WK-RP-RESULT                PIC X(01).
010800
010900 LINKAGE SECTION.
011000*    ** A SINGLE TASK-RECORD, USED FOR ADD/DELETE/UNDELETE/       *
011100*    ** UPDATE/MARK AND AS THE GET-BY-ID OUTPUT AREA.  ALSO       *
011150*    ** DOUBLES AS THE INPUT PARAMETER AREA FOR THE THREE PLAIN   *
011160*    ** SELECTOR QUERIES ADDED TT-0364, SO NO NEW LINKAGE ITEMS   *
011170*    ** HAD TO BE PUT ON EVERY EXISTING CALLER'S CALL STATEMENT:  *
011180*    ** M710 READS THE REQUESTED FLAG FROM IS-COMPLETED OF        *
011190*    ** LK-TASK; M714 ALSO READS TASK-TYPE OF LK-TASK; M718 ALSO  *
011195*    ** READS THE QUERY DATE FROM END-YEAR/END-DAY OF LK-TASK.    *
011200 01  LK-TASK.
011300     COPY TSKREC01.
011400
011500*    ** THE CALLER'S COPY OF THE TASKS-FILE TABLE AND ITS COUNT,  *
011600*    ** USED ONLY BY M100-LOAD-TABLE AND M900-SAVE-TABLE.          *
011700 01  LK-FILE-TABLE.
011800     03  LK-FILE-ROW OCCURS 2000 TIMES.
011900         COPY TSKREC01.
011910*    2004-04-26 RTM TT-0366 -- RAW-TEXT VIEW OF LK-FILE-TABLE,     *
011920*    SAME IDEA AS WK-TASK-TABLE-RED ABOVE, SO M055-COPY-ONE-LOAD-  *
011930*    ROW AND M065-COPY-ONE-SAVE-ROW CAN MOVE A WHOLE ROW AS TEXT   *
011940*    INSTEAD OF FIELD BY FIELD.                                   *
011950 01  LK-FILE-TABLE-RED REDEFINES LK-FILE-TABLE.
011960     03  LK-FILE-ROW-X OCCURS 2000 TIMES PIC X(120).
012000 01  LK-FILE-COUNT                   PIC S9(8) COMP.
012100
012200*    ** TODAY-DATE, PASSED THROUGH TO TSKRUL01 ON SELECTOR CALLS. *
012300 01  LK-TODAY.
012400     COPY TSKTOD01.
012500
012600*    ** SEARCH KEYWORD, USED BY M600 ONLY.                        *
012700 01  LK-KEYWORD                      PIC X(30).
012800
012900*    ** OUTPUT RESULT TABLE FOR THE SELECTOR/SEARCH QUERIES.      *
013000 01  LK-OUT-TABLE.
013100     03  LK-OUT-ROW OCCURS 2000 TIMES.
013200         COPY TSKREC01.
013210*    2004-04-26 RTM TT-0366 -- RAW-TEXT VIEW OF LK-OUT-TABLE, SAME *
013220*    IDEA AS WK-TASK-TABLE-RED/LK-FILE-TABLE-RED ABOVE, USED BY     *
013230*    M730-COPY-ONE-OUT-ROW.                                        *
013240 01  LK-OUT-TABLE-RED REDEFINES LK-OUT-TABLE.
013250     03  LK-OUT-ROW-X OCCURS 2000 TIMES PIC X(120).
013300 01  LK-OUT-COUNT                    PIC S9(8) COMP.
013400
013500*    ** RETURN CODE -- "Y"/"N" FOUND, OR THE NEW TASK-ID ON ADD.  *
013600 01  LK-RETURN-FLAG                  PIC X(01).
013700 01  LK-NEW-TASK-ID                  PIC 9(09).
013800
013900*    ** FUNCTION CODE -- WHICH ENTRY POINT THE CALLER WANTS.      *
014000 01  LK-FUNCTION-CODE                PIC X(04).
014100     88  LK-FUNC-LOAD        VALUE "LOAD".
014200     88  LK-FUNC-SAVE        VALUE "SAVE".
014300     88  LK-FUNC-ADD         VALUE "ADD ".
014400     88  LK-FUNC-DELETE      VALUE "DEL ".
014500     88  LK-FUNC-UNDELETE    VALUE "UDEL".
014600     88  LK-FUNC-UPDATE      VALUE "UPD ".
014700     88  LK-FUNC-MARK        VALUE "MARK".
014800     88  LK-FUNC-SEARCH      VALUE "SRCH".
014900     88  LK-FUNC-OVERDUE     VALUE "OVDU".
015000     88  LK-FUNC-COMINGSOON  VALUE "CSON".
015100     88  LK-FUNC-GET-BY-ID   VALUE "GETI".
015110*        2004-04-19 RTM TT-0364 -- ADDED THE THREE PLAIN          *
015120*        BY-COMPLETION/BY-TYPE/ON-DATE SELECTOR ENTRY POINTS,      *
015130*        PARALLELING M740/M750.  SEE CHANGE LOG.                  *
015140     88  LK-FUNC-BY-COMPLETION VALUE "BYCP".
015150     88  LK-FUNC-BY-TYPE     VALUE "BYTP".
015160     88  LK-FUNC-ON-DATE     VALUE "ONDT".
015200
016000 EJECT
016100*-----------------------------------------------------------------*
016200* PROCEDURE DIVISION.                                             *
016300*-----------------------------------------------------------------*
016400 PROCEDURE DIVISION USING LK-FUNCTION-CODE LK-TASK LK-FILE-TABLE
016500         LK-FILE-COUNT LK-TODAY LK-KEYWORD LK-OUT-TABLE
016600         LK-OUT-COUNT LK-RETURN-FLAG LK-NEW-TASK-ID.
016700
016800 MAIN-MODULE.
016900     MOVE "N"            TO LK-RETURN-FLAG.
017000     EVALUATE TRUE
017100         WHEN LK-FUNC-LOAD
017200             PERFORM M050-LOAD-TABLE    THRU M050-EXIT
017300         WHEN LK-FUNC-SAVE
017400             PERFORM M060-SAVE-TABLE    THRU M060-EXIT
017500         WHEN LK-FUNC-ADD
017600             PERFORM M100-ADD-TASK      THRU M100-EXIT
017700         WHEN LK-FUNC-DELETE
017800             PERFORM M200-DELETE-TASK   THRU M200-EXIT
017900         WHEN LK-FUNC-UNDELETE
018000             PERFORM M300-UNDELETE-TASK THRU M300-EXIT
018100         WHEN LK-FUNC-UPDATE
018200             PERFORM M400-UPDATE-TASK   THRU M400-EXIT
018300         WHEN LK-FUNC-MARK
018400             PERFORM M500-MARK-TASK     THRU M500-EXIT
018500         WHEN LK-FUNC-SEARCH
018600             PERFORM M600-SEARCH-TASKS  THRU M600-EXIT
018700         WHEN LK-FUNC-OVERDUE
018800             PERFORM M740-GET-OVERDUE   THRU M740-EXIT
018900         WHEN LK-FUNC-COMINGSOON
019000             PERFORM M750-GET-COMING-SOON THRU M750-EXIT
019100         WHEN LK-FUNC-GET-BY-ID
019200             PERFORM M700-GET-BY-ID     THRU M700-EXIT
019210         WHEN LK-FUNC-BY-COMPLETION
019220             PERFORM M710-GET-BY-COMPLETION THRU M710-EXIT
019230         WHEN LK-FUNC-BY-TYPE
019240             PERFORM M714-GET-BY-TYPE-AND-COMPL THRU M714-EXIT
019250         WHEN LK-FUNC-ON-DATE
019260             PERFORM M718-GET-TASKS-ON-DATE THRU M718-EXIT
019300         WHEN OTHER
019400             MOVE "N"      TO LK-RETURN-FLAG
019500     END-EVALUATE.
019600     GOBACK.
019700
019800*-----------------------------------------------------------------*
019900* M050 - LOAD-TABLE.  COPY THE CALLER'S FILE TABLE (READ BY       *
020000*        TSKBAT01 FROM TASKS-FILE) INTO WK-TASK-TABLE, TRACKING   *
020100*        THE HIGHEST TASK-ID SEEN SO M100-ADD-TASK CAN ASSIGN THE *
020200*        NEXT ONE.                                                *
020250*        2004-04-26 RTM TT-0366 -- M055 LEAVES WK-LATEST-ID AT THE *
020260*        HIGHEST TASK-ID SEEN.  NOW THAT M100-ADD-TASK ASSIGNS-     *
020270*        THEN-INCREMENTS, WK-LATEST-ID HAS TO HOLD THE *NEXT* ID,   *
020280*        NOT THE HIGHEST ONE ALREADY USED, SO BUMP IT ONCE HERE --  *
020290*        BUT ONLY WHEN THE FILE WAS NON-EMPTY.  A TASKS-FILE THAT   *
020295*        LOADED EMPTY MUST LEAVE WK-LATEST-ID AT ITS INITIAL 0 SO   *
020297*        THE FIRST TASK EVER ADDED GETS TASK-ID 0, PER SPEC.        *
020300*-----------------------------------------------------------------*
020400 M050-LOAD-TABLE.
020500     MOVE 0              TO WK-TABLE-COUNT WK-LATEST-ID.
020600     IF LK-FILE-COUNT > 0
020700         PERFORM M055-COPY-ONE-LOAD-ROW THRU M055-EXIT
020800                 VARYING WK-I FROM 1 BY 1
020900                 UNTIL WK-I > LK-FILE-COUNT
021500         ADD 1 TO WK-LATEST-ID
021600     END-IF.
021700     MOVE "Y"            TO LK-RETURN-FLAG.
021800 M050-EXIT.
021900     EXIT.
022000
022100*-----------------------------------------------------------------*
022200* M060 - SAVE-TABLE.  COPY WK-TASK-TABLE BACK OUT TO THE          *
022300*        CALLER'S FILE TABLE SO TSKBAT01 CAN REWRITE TASKS-FILE.  *
022400*-----------------------------------------------------------------*
022500 M060-SAVE-TABLE.
022600     MOVE 0              TO LK-FILE-COUNT.
022700     IF WK-TABLE-COUNT > 0
022800         PERFORM M065-COPY-ONE-SAVE-ROW THRU M065-EXIT
022900                 VARYING WK-I FROM 1 BY 1
023000                 UNTIL WK-I > WK-TABLE-COUNT
023300     END-IF.
023400     MOVE "Y"            TO LK-RETURN-FLAG.
023500 M060-EXIT.
023600     EXIT.
023700
023800*-----------------------------------------------------------------*
023900* M100 - ADD-TASK.  ASSIGNS THE NEXT TASK-ID (LATEST-ID, *THEN*    *
024000*        BUMPS LATEST-ID FOR NEXT TIME), SETS IS-COMPLETED/        *
024100*        IS-DELETED TO "N", APPENDS THE ROW, AND HANDS THE NEW ID  *
024150*        BACK IN LK-NEW-TASK-ID.                                   *
024160*        2004-04-26 RTM TT-0366 -- WAS INCREMENTING WK-LATEST-ID   *
024170*        BEFORE ASSIGNING IT AS THE NEW TASK-ID.  FOR A TASKS-FILE *
024180*        THAT LOADED EMPTY (WK-LATEST-ID STILL 0) THAT GAVE THE    *
024190*        FIRST TASK ID 1 INSTEAD OF THE REQUIRED 0.  SWAPPED TO    *
024195*        ASSIGN-THEN-INCREMENT.  SEE CHANGE LOG.                   *
024200*-----------------------------------------------------------------*
024300 M100-ADD-TASK.
024400     IF WK-TABLE-COUNT >= WK-MAX-TABLE-SIZE
024500         MOVE "N"          TO LK-RETURN-FLAG
024600         GO TO M100-EXIT
024700     END-IF.
024800     ADD 1 TO WK-TABLE-COUNT.
024850     MOVE LK-TASK        TO WK-ROW(WK-TABLE-COUNT).
024900     MOVE WK-LATEST-ID   TO TASK-ID OF WK-ROW(WK-TABLE-COUNT).
025200     MOVE "N"            TO IS-COMPLETED OF WK-ROW(WK-TABLE-COUNT).
025300     MOVE "N"            TO IS-DELETED OF WK-ROW(WK-TABLE-COUNT).
025400     MOVE WK-LATEST-ID   TO LK-NEW-TASK-ID.
025450     ADD 1 TO WK-LATEST-ID.
025500     MOVE "Y"            TO LK-RETURN-FLAG.
025600 M100-EXIT.
025700     EXIT.
025800
025900*-----------------------------------------------------------------*
026000* M200 - DELETE-TASK.  FLIPS IS-DELETED TO "Y" FOR THE ROW        *
026100*        MATCHING LK-TASK TASK-ID.  "NOT FOUND" IF NO SUCH ID OR  *
026200*        ALREADY DELETED.                                        *
026300*-----------------------------------------------------------------*
026400 M200-DELETE-TASK.
026500     PERFORM M610-FIND-ROW THRU M610-EXIT.
026600     IF NOT WK-FOUND
026700         MOVE "N"          TO LK-RETURN-FLAG
026800         GO TO M200-EXIT
026900     END-IF.
027000     IF IS-DELETED OF WK-ROW(WK-I) = "Y"
027100         MOVE "N"          TO LK-RETURN-FLAG
027200         GO TO M200-EXIT
027300     END-IF.
027400     MOVE "Y"            TO IS-DELETED OF WK-ROW(WK-I).
027500     MOVE WK-ROW(WK-I)   TO LK-TASK.
027600     MOVE "Y"            TO LK-RETURN-FLAG.
027700 M200-EXIT.
027800     EXIT.
027900
028000*-----------------------------------------------------------------*
028100* M300 - UNDELETE-TASK.  FLIPS IS-DELETED BACK TO "N".  "NOT      *
028200*        FOUND" IF NO SUCH ID OR NOT CURRENTLY DELETED.          *
028300*-----------------------------------------------------------------*
028400 M300-UNDELETE-TASK.
028500     PERFORM M610-FIND-ROW THRU M610-EXIT.
028600     IF NOT WK-FOUND
028700         MOVE "N"          TO LK-RETURN-FLAG
028800         GO TO M300-EXIT
028900     END-IF.
029000     IF IS-DELETED OF WK-ROW(WK-I) = "N"
029100         MOVE "N"          TO LK-RETURN-FLAG
029200         GO TO M300-EXIT
029300     END-IF.
029400     MOVE "N"            TO IS-DELETED OF WK-ROW(WK-I).
029500     MOVE WK-ROW(WK-I)   TO LK-TASK.
029600     MOVE "Y"            TO LK-RETURN-FLAG.
029700 M300-EXIT.
029800     EXIT.
029900
030000*-----------------------------------------------------------------*
030100* M400 - UPDATE-TASK.  REPLACES THE WHOLE ROW MATCHING LK-TASK    *
030200*        TASK-ID WITH LK-TASK AS SUPPLIED.  CALLED BY TSKEDT01    *
030300*        WITH THE ALREADY-DEFAULTED NEW VALUES (E100), AND AGAIN  *
030400*        WITH THE SAVED OLD VALUES TO UNDO (E200).  "NOT FOUND"   *
030500*        IF NO SUCH ID.                                           *
030600*-----------------------------------------------------------------*
030700 M400-UPDATE-TASK.
030800     PERFORM M610-FIND-ROW THRU M610-EXIT.
030900     IF NOT WK-FOUND
031000         MOVE "N"          TO LK-RETURN-FLAG
031100         GO TO M400-EXIT
031200     END-IF.
031300     MOVE LK-TASK        TO WK-ROW(WK-I).
031400     MOVE "Y"            TO LK-RETURN-FLAG.
031500 M400-EXIT.
031600     EXIT.
031700
031800*-----------------------------------------------------------------*
031900* M500 - MARK-TASK.  SETS IS-COMPLETED TO THE VALUE CARRIED IN    *
032000*        LK-TASK IS-COMPLETED (CALLER SETS "Y" TO COMPLETE, "N"   *
032100*        TO RE-OPEN).  "NOT FOUND" IF NO SUCH ID OR DELETED.      *
032200*-----------------------------------------------------------------*
032300 M500-MARK-TASK.
032400     PERFORM M610-FIND-ROW THRU M610-EXIT.
032500     IF NOT WK-FOUND
032600         MOVE "N"          TO LK-RETURN-FLAG
032700         GO TO M500-EXIT
032800     END-IF.
032900     IF IS-DELETED OF WK-ROW(WK-I) = "Y"
033000         MOVE "N"          TO LK-RETURN-FLAG
033100         GO TO M500-EXIT
033200     END-IF.
033300     MOVE IS-COMPLETED OF LK-TASK TO IS-COMPLETED OF WK-ROW(WK-I).
033400     MOVE WK-ROW(WK-I)   TO LK-TASK.
033500     MOVE "Y"            TO LK-RETURN-FLAG.
033600 M500-EXIT.
033700     EXIT.
033800
033900*-----------------------------------------------------------------*
034000* M600 - SEARCH-TASKS.  CALLS TSKRUL01 R-FUNC-IS-SEARCHED FOR     *
034100*        EVERY NON-DELETED ROW, THEN FALLS INTO M722-FINISH-       *
034200*        SELECTOR LIKE EVERY OTHER SELECTOR SO THE HITS COME BACK *
034300*        SORTED ASCENDING BY TASK-ID INSTEAD OF RAW TABLE ORDER.  *
034350*        2004-04-26 RTM TT-0366 -- USED TO ASSUME WK-TASK-TABLE    *
034360*        WAS ALREADY IN TASK-ID ORDER AND COPY HITS STRAIGHT TO    *
034370*        LK-OUT-TABLE.  NOTHING IN TaskManager.1 GUARANTEES THAT.  *
034380*        SEE CHANGE LOG.                                          *
034400*-----------------------------------------------------------------*
034500 M600-SEARCH-TASKS.
034600     MOVE 0              TO WK-RESULT-COUNT.
034700     PERFORM M605-SEARCH-ONE-ROW THRU M605-EXIT
034800             VARYING WK-I FROM 1 BY 1
034900             UNTIL WK-I > WK-TABLE-COUNT.
035000     PERFORM M722-FINISH-SELECTOR THRU M722-EXIT.
036300 M600-EXIT.
036400     EXIT.
036500
036600*-----------------------------------------------------------------*
036700* M610 - FIND-ROW.  INTERNAL WORKER -- STRAIGHT SCAN OF           *
036800*        WK-TASK-TABLE FOR A ROW WHOSE TASK-ID MATCHES LK-TASK    *
036900*        TASK-ID.  LEAVES THE SUBSCRIPT IN WK-I AND WK-FOUND-FLAG *
037000*        SET.  NO INDEXED FILE ORGANIZATION IS AVAILABLE, SO A    *
037100*        SCAN IS THE BEST THIS SHOP CAN DO FOR A TABLE THIS SIZE. *
037200*-----------------------------------------------------------------*
037300 M610-FIND-ROW.
037400     MOVE "N"            TO WK-FOUND-FLAG.
037500     PERFORM M615-SCAN-ONE-ROW THRU M615-EXIT
037600             VARYING WK-I FROM 1 BY 1
037700             UNTIL WK-I > WK-TABLE-COUNT OR WK-FOUND.
038100     IF NOT WK-FOUND
038200         SUBTRACT 1 FROM WK-I
038300     END-IF.
038400 M610-EXIT.
038500     EXIT.
038600
038700*-----------------------------------------------------------------*
038800* M700 - GET-BY-ID.  RETURNS THE WHOLE ROW FOR LK-TASK TASK-ID    *
038900*        IN LK-TASK ITSELF.  USED BY TSKEDT01 TO FETCH THE OLD    *
039000*        VALUES BEFORE APPLYING AN EDIT-REQUEST.                  *
039100*-----------------------------------------------------------------*
039200 M700-GET-BY-ID.
039300     PERFORM M610-FIND-ROW THRU M610-EXIT.
039400     IF NOT WK-FOUND
039500         MOVE "N"          TO LK-RETURN-FLAG
039600         GO TO M700-EXIT
039700     END-IF.
039800     MOVE WK-ROW(WK-I)   TO LK-TASK.
039900     MOVE "Y"            TO LK-RETURN-FLAG.
040000 M700-EXIT.
040100     EXIT.
040200
040300*-----------------------------------------------------------------*
040400* M740 - GET-OVERDUE.  CALLS TSKRUL01 R-FUNC-IS-OVERDUE FOR       *
040500*        EVERY NON-DELETED ROW, COLLECTS THE MATCHES, AND SORTS   *
040600*        THEM INTO ASCENDING TASK-ID ORDER BEFORE HANDING BACK.   *
040700*-----------------------------------------------------------------*
040800 M740-GET-OVERDUE.
040900     MOVE "OV"           TO WK-RP-FUNCTION.
041000     PERFORM M720-RUN-SELECTOR THRU M720-EXIT.
041100 M740-EXIT.
041200     EXIT.
041300
041400*-----------------------------------------------------------------*
041500* M750 - GET-COMING-SOON.  SAME SHAPE AS M740, CALLING TSKRUL01   *
041600*        WITH R-FUNC-IS-COMING-SOON INSTEAD.                     *
041700*-----------------------------------------------------------------*
041800 M750-GET-COMING-SOON.
041900     MOVE "CS"           TO WK-RP-FUNCTION.
042000     PERFORM M720-RUN-SELECTOR THRU M720-EXIT.
042100 M750-EXIT.
042200     EXIT.
042300
042400*-----------------------------------------------------------------*
042500* M720 - RUN-SELECTOR.  COMMON WORKER FOR M740/M750 -- WK-RP-    *
042600*        FUNCTION IS ALREADY SET BY THE CALLER.  SCANS THE WHOLE  *
042700*        TABLE, CALLING TSKRUL01 ONCE PER NON-DELETED ROW, THEN   *
042800*        SORTS THE HITS.                                          *
042900*-----------------------------------------------------------------*
043000 M720-RUN-SELECTOR.
043100     MOVE 0              TO WK-RESULT-COUNT.
043200     PERFORM M725-SELECT-ONE-ROW THRU M725-EXIT
043300             VARYING WK-I FROM 1 BY 1
043400             UNTIL WK-I > WK-TABLE-COUNT.
044400     PERFORM M722-FINISH-SELECTOR THRU M722-EXIT.
045500 M720-EXIT.
045600     EXIT.
045620
045640*-----------------------------------------------------------------*
045660* M722 - FINISH-SELECTOR.  SHARED TAIL FOR M720 AND THE TT-0364   *
045670*        ADDITIONS M710/M714/M718 -- SORTS WHATEVER HITS THE      *
045680*        CALLER HAS ALREADY COLLECTED IN WK-RESULT-NDX-TAB (THE   *
045690*        FIRST WK-RESULT-COUNT ENTRIES) AND COPIES THEM OUT.      *
045700*-----------------------------------------------------------------*
045720 M722-FINISH-SELECTOR.
045740     PERFORM M790-SORT-RESULT-TABLE THRU M790-EXIT.
045760     MOVE WK-RESULT-COUNT TO LK-OUT-COUNT.
045780     IF WK-RESULT-COUNT > 0
045800         PERFORM M730-COPY-ONE-OUT-ROW THRU M730-EXIT
045820                 VARYING WK-I FROM 1 BY 1
045840                 UNTIL WK-I > WK-RESULT-COUNT
045860     END-IF.
045880     MOVE "Y"            TO LK-RETURN-FLAG.
045900 M722-EXIT.
045920     EXIT.
045940
045960*-----------------------------------------------------------------*
045980* M790 - SORT-RESULT-TABLE.  PLAIN INSERTION SORT OF THE FIRST    *
046000*        WK-RESULT-COUNT ENTRIES OF WK-RESULT-NDX-TAB, ORDERING   *
046100*        BY THE TASK-ID OF THE ROW EACH ENTRY POINTS TO.  THE     *
046200*        TABLE IS SMALL ENOUGH THAT A SORT-FILE WOULD BE          *
046300*        OVERKILL -- SEE 1999-04-14 CHANGE-LOG NOTE.              *
046400*-----------------------------------------------------------------*
046500 M790-SORT-RESULT-TABLE.
046600     IF WK-RESULT-COUNT < 2
046700         GO TO M790-EXIT
046800     END-IF.
046900     PERFORM M792-INSERT-ONE-ENTRY THRU M792-EXIT
047000             VARYING WK-I FROM 2 BY 1
047100             UNTIL WK-I > WK-RESULT-COUNT.
047800 M790-EXIT.
047900     EXIT.
048000
048100*-----------------------------------------------------------------*
048200* M795 - SHIFT-DOWN.  ONE STEP OF THE INSERTION SORT -- IF THE    *
048300*        ROW ABOVE WK-J-1 SORTS AFTER THE ROW BEING INSERTED      *
048400*        (HELD IN WK-K), SLIDE IT UP ONE SLOT AND BACK UP WK-J.   *
048500*        OTHERWISE SET WK-SHIFT-DONE-FLAG SO M790 STOPS WITH      *
048600*        WK-J SITTING AT THE INSERTION POINT.                    *
048700*-----------------------------------------------------------------*
048800 M795-SHIFT-DOWN.
048900     IF TASK-ID OF WK-ROW(WK-RESULT-NDX-TAB(WK-J - 1))
049000             <= TASK-ID OF WK-ROW(WK-K)
049100         MOVE "Y"          TO WK-SHIFT-DONE-FLAG
049200         GO TO M795-EXIT
049300     END-IF.
049400     MOVE WK-RESULT-NDX-TAB(WK-J - 1) TO WK-RESULT-NDX-TAB(WK-J).
049500     SUBTRACT 1 FROM WK-J.
049600 M795-EXIT.
049700     EXIT.
049750
049760*-----------------------------------------------------------------*
049770* M055 - COPY-ONE-LOAD-ROW.  LOOP BODY FOR M050 -- APPENDS ONE     *
049780*        LOAD-TIME ROW AND TRACKS THE HIGHEST TASK-ID SEEN.        *
049790*-----------------------------------------------------------------*
050000 M055-COPY-ONE-LOAD-ROW.
050100     ADD 1 TO WK-TABLE-COUNT.
050150     MOVE LK-FILE-ROW-X(WK-I) TO WK-TASK-ROW-X(WK-TABLE-COUNT).
050300     IF TASK-ID OF WK-ROW(WK-TABLE-COUNT) > WK-LATEST-ID
050400         MOVE TASK-ID OF WK-ROW(WK-TABLE-COUNT) TO WK-LATEST-ID
050500     END-IF.
050600 M055-EXIT.
050700     EXIT.
050800
050900*-----------------------------------------------------------------*
051000* M065 - COPY-ONE-SAVE-ROW.  LOOP BODY FOR M060 -- APPENDS ONE     *
051100*        ROW TO THE CALLER'S SAVE-TIME FILE TABLE.                *
051200*-----------------------------------------------------------------*
051300 M065-COPY-ONE-SAVE-ROW.
051400     ADD 1 TO LK-FILE-COUNT.
051450     MOVE WK-TASK-ROW-X(WK-I) TO LK-FILE-ROW-X(LK-FILE-COUNT).
051600 M065-EXIT.
051700     EXIT.
051800
051900*-----------------------------------------------------------------*
052000* M605 - SEARCH-ONE-ROW.  LOOP BODY FOR M600 -- TESTS ONE          *
052100*        NON-DELETED ROW AGAINST LK-KEYWORD VIA TSKRUL01 AND       *
052200*        COPIES IT TO LK-OUT-TABLE IF IT MATCHES.                  *
052300*-----------------------------------------------------------------*
052400 M605-SEARCH-ONE-ROW.
052500     IF IS-DELETED OF WK-ROW(WK-I) = "N"
052600         MOVE "SR"         TO WK-RP-FUNCTION
052700         MOVE WK-ROW(WK-I) TO WK-RP-TASK
052800         MOVE LK-KEYWORD   TO WK-RP-KEYWORD
052900         CALL "TSKRUL01" USING WK-RULE-PARMS
053000         IF WK-RP-RESULT = "Y"
053100             ADD 1 TO WK-RESULT-COUNT
053150             MOVE WK-I TO WK-RESULT-NDX-TAB(WK-RESULT-COUNT)
053300         END-IF
053400     END-IF.
053500 M605-EXIT.
053600     EXIT.
053700
053800*-----------------------------------------------------------------*
053900* M615 - SCAN-ONE-ROW.  LOOP BODY FOR M610 -- TESTS ONE TABLE      *
054000*        ROW'S TASK-ID AGAINST LK-TASK TASK-ID.                   *
054100*-----------------------------------------------------------------*
054200 M615-SCAN-ONE-ROW.
054300     IF TASK-ID OF WK-ROW(WK-I) = TASK-ID OF LK-TASK
054400         MOVE "Y"          TO WK-FOUND-FLAG
054500     END-IF.
054600 M615-EXIT.
054700     EXIT.
054800
054900*-----------------------------------------------------------------*
055000* M725 - SELECT-ONE-ROW.  LOOP BODY FOR M720 -- TESTS ONE NON-     *
055100*        DELETED ROW AGAINST WK-RP-FUNCTION VIA TSKRUL01 AND       *
055200*        RECORDS ITS SUBSCRIPT IN WK-RESULT-NDX-TAB IF IT HITS.    *
055250*        2004-03-11 RTM TT-0362 -- STORE WK-I (THE ROW'S OWN      *
055260*        SUBSCRIPT), NOT WK-RESULT-COUNT.  SEE CHANGE LOG.        *
055300*-----------------------------------------------------------------*
055400 M725-SELECT-ONE-ROW.
055500     IF IS-DELETED OF WK-ROW(WK-I) = "N"
055600         MOVE WK-ROW(WK-I) TO WK-RP-TASK
055700         MOVE LK-TODAY     TO WK-RP-TODAY
055800         CALL "TSKRUL01" USING WK-RULE-PARMS
055900         IF WK-RP-RESULT = "Y"
056000             ADD 1 TO WK-RESULT-COUNT
056100             MOVE WK-I
056200                     TO WK-RESULT-NDX-TAB(WK-RESULT-COUNT)
056300         END-IF
056400     END-IF.
056500 M725-EXIT.
056600     EXIT.
056700
056800*-----------------------------------------------------------------*
056900* M730 - COPY-ONE-OUT-ROW.  LOOP BODY FOR M720 -- COPIES ONE       *
057000*        SORTED HIT FROM WK-TASK-TABLE OUT TO LK-OUT-TABLE.        *
057100*-----------------------------------------------------------------*
057200 M730-COPY-ONE-OUT-ROW.
057300     MOVE WK-TASK-ROW-X(WK-RESULT-NDX-TAB(WK-I)) TO LK-OUT-ROW-X(WK-I).
057400 M730-EXIT.
057500     EXIT.
057600
057700*-----------------------------------------------------------------*
057800* M792 - INSERT-ONE-ENTRY.  OUTER LOOP BODY FOR M790 -- LIFTS THE  *
057900*        NEXT ENTRY OUT AND SLIDES IT DOWN TO ITS SORTED SLOT.     *
058000*-----------------------------------------------------------------*
058100 M792-INSERT-ONE-ENTRY.
058200     MOVE WK-RESULT-NDX-TAB(WK-I) TO WK-K.
058300     MOVE WK-I TO WK-J.
058400     MOVE "N" TO WK-SHIFT-DONE-FLAG.
058500     PERFORM M795-SHIFT-DOWN THRU M795-EXIT
058600             UNTIL WK-J <= 1 OR WK-SHIFT-DONE.
058700     MOVE WK-K TO WK-RESULT-NDX-TAB(WK-J).
058800 M792-EXIT.
058900     EXIT.
059000
059010*-----------------------------------------------------------------*
059020* M710 - GET-BY-COMPLETION.  TT-0364.  CALLER SETS IS-COMPLETED   *
059030*        OF LK-TASK TO THE REQUESTED FLAG (SEE THE LINKAGE NOTE   *
059040*        ON LK-TASK).  NO TSKRUL01 CALL NEEDED -- THIS IS A       *
059050*        STRAIGHT FIELD COMPARE, NOT A DATE RULE.                 *
059060*-----------------------------------------------------------------*
059070 M710-GET-BY-COMPLETION.
059080     MOVE 0              TO WK-RESULT-COUNT.
059090     PERFORM M712-TEST-BY-COMPLETION THRU M712-EXIT
059100             VARYING WK-I FROM 1 BY 1
059110             UNTIL WK-I > WK-TABLE-COUNT.
059120     PERFORM M722-FINISH-SELECTOR THRU M722-EXIT.
059130 M710-EXIT.
059140     EXIT.
059150
059160*-----------------------------------------------------------------*
059170* M712 - TEST-BY-COMPLETION.  LOOP BODY FOR M710.                 *
059180*-----------------------------------------------------------------*
059190 M712-TEST-BY-COMPLETION.
059200     IF IS-DELETED OF WK-ROW(WK-I) = "N"
059210             AND IS-COMPLETED OF WK-ROW(WK-I) = IS-COMPLETED OF LK-TASK
059220         ADD 1 TO WK-RESULT-COUNT
059230         MOVE WK-I TO WK-RESULT-NDX-TAB(WK-RESULT-COUNT)
059240     END-IF.
059250 M712-EXIT.
059260     EXIT.
059270
059280*-----------------------------------------------------------------*
059290* M714 - GET-BY-TYPE-AND-COMPL.  TT-0364.  CALLER SETS TASK-TYPE  *
059300*        AND IS-COMPLETED OF LK-TASK.  AGAIN A STRAIGHT FIELD      *
059310*        COMPARE, NO TSKRUL01 CALL.                               *
059320*-----------------------------------------------------------------*
059330 M714-GET-BY-TYPE-AND-COMPL.
059340     MOVE 0              TO WK-RESULT-COUNT.
059350     PERFORM M716-TEST-BY-TYPE THRU M716-EXIT
059360             VARYING WK-I FROM 1 BY 1
059370             UNTIL WK-I > WK-TABLE-COUNT.
059380     PERFORM M722-FINISH-SELECTOR THRU M722-EXIT.
059390 M714-EXIT.
059400     EXIT.
059410
059420*-----------------------------------------------------------------*
059430* M716 - TEST-BY-TYPE.  LOOP BODY FOR M714.                       *
059440*-----------------------------------------------------------------*
059450 M716-TEST-BY-TYPE.
059460     IF TASK-TYPE OF WK-ROW(WK-I) = TASK-TYPE OF LK-TASK
059470             AND IS-DELETED OF WK-ROW(WK-I) = "N"
059480             AND IS-COMPLETED OF WK-ROW(WK-I) = IS-COMPLETED OF LK-TASK
059490         ADD 1 TO WK-RESULT-COUNT
059500         MOVE WK-I TO WK-RESULT-NDX-TAB(WK-RESULT-COUNT)
059510     END-IF.
059520 M716-EXIT.
059530     EXIT.
059540
059550*-----------------------------------------------------------------*
059560* M718 - GET-TASKS-ON-DATE.  TT-0364.  CALLER SETS IS-COMPLETED   *
059570*        AND END-YEAR/END-DAY OF LK-TASK TO THE REQUESTED FLAG    *
059580*        AND QUERY DATE.  END-YEAR/END-DAY ARE JUST A CONVENIENT  *
059590*        DATE-SHAPED PAIR ALREADY ON LK-TASK -- NOT THE TASK'S    *
059600*        OWN END DATE.  CALLS TSKRUL01 R-FUNC-IS-ON PER ROW, THE  *
059610*        SAME WAY M720 CALLS IS-OVERDUE/IS-COMING-SOON.           *
059620*-----------------------------------------------------------------*
059630 M718-GET-TASKS-ON-DATE.
059640     MOVE "ON"           TO WK-RP-FUNCTION.
059650     MOVE END-YEAR OF LK-TASK TO WK-RP-TEST-YEAR.
059660     MOVE END-DAY OF LK-TASK  TO WK-RP-TEST-DAY.
059670     MOVE 0              TO WK-RESULT-COUNT.
059680     PERFORM M719-TEST-ON-DATE-ROW THRU M719-EXIT
059690             VARYING WK-I FROM 1 BY 1
059700             UNTIL WK-I > WK-TABLE-COUNT.
059710     PERFORM M722-FINISH-SELECTOR THRU M722-EXIT.
059720 M718-EXIT.
059730     EXIT.
059740
059750*-----------------------------------------------------------------*
059760* M719 - TEST-ON-DATE-ROW.  LOOP BODY FOR M718.                   *
059770*-----------------------------------------------------------------*
059780 M719-TEST-ON-DATE-ROW.
059790     IF IS-DELETED OF WK-ROW(WK-I) = "N"
059800             AND IS-COMPLETED OF WK-ROW(WK-I) = IS-COMPLETED OF LK-TASK
059810         MOVE WK-ROW(WK-I) TO WK-RP-TASK
059820         CALL "TSKRUL01" USING WK-RULE-PARMS
059830         IF WK-RP-RESULT = "Y"
059840             ADD 1 TO WK-RESULT-COUNT
059850             MOVE WK-I TO WK-RESULT-NDX-TAB(WK-RESULT-COUNT)
059860         END-IF
059870     END-IF.
059880 M719-EXIT.
059890     EXIT.
