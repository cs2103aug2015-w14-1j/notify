000100*-----------------------------------------------------------------*
000200*    TSKRUL01 - TASK RULE ENGINE SUBPROGRAM                       *
000300*               ANSWERS ONE QUESTION PER CALL ABOUT A SINGLE      *
000400*               TASK-RECORD: IS IT OVERDUE?  IS IT ON A GIVEN     *
000500*               DATE?  IS IT COMING SOON?  IS IT ENDING SOON?     *
000600*               HAS IT STARTED?  DOES IT MATCH A SEARCH KEYWORD?  *
000700*-----------------------------------------------------------------*
000800*                                                                 *
000900*--------------------PART OF MYTELCO TASK-TRACK APPLICATION-------*
001000*                                                                 *
001100*-----------------------------------------------------------------*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.   TSKRUL01.
001400 AUTHOR.       D H KOWALSKI.
001500 INSTALLATION. MYTELCO DATA CENTER.
001600 DATE-WRITTEN. FEBRUARY 1994.
001700 DATE-COMPILED.
001800 SECURITY.     UNCLASSIFIED -- INTERNAL USE ONLY.
001900*-----------------------------------------------------------------*
002000*    CHANGE LOG                                                  *
002100*-----------------------------------------------------------------*
002200*    1994-02-09  DHK  TT-0192  ORIGINAL VERSION -- IS-OVERDUE     *
002300*                              AND IS-ON ONLY.                    TT-0192
002400*    1994-03-01  DHK  TT-0197  ADDED IS-COMING-SOON (7 DAY        *
002500*                              LOOK-AHEAD).                       TT-0197
002600*    1996-07-30  DHK  TT-0223  ADDED IS-ENDING-SOON AND           *
002700*                              IS-STARTED FOR RANGE TASKS.        TT-0223
002800*    1998-12-03  RTM  TT-0266  Y2K -- ALL YEAR COMPARISONS NOW    *
002900*                              4-DIGIT, NO CENTURY WINDOW.        TT-0266
003000*    1999-01-11  RTM  TT-0271  REMOVED THE OLD 2-DIGIT-YEAR       *
003100*                              FALLBACK PATH -- NO LONGER NEEDED. TT-0271
003200*    2001-06-05  DHK  TT-0305  IS-ON NO LONGER CHECKS IS-DELETED  *
003300*                              FOR RANGE TASKS -- MATCHES THE     *
003400*                              ON-LINE EDITOR'S OWN RULE, WHICH   *
003500*                              HAS THAT CHECK COMMENTED OUT FOR   *
003600*                              THE RANGE BRANCH.  DO NOT "FIX"    *
003700*                              THIS WITHOUT CHECKING WITH DHK.    TT-0305
003800*    2003-09-22  DHK  TT-0352  ADDED IS-SEARCHED-TASK FOR THE     *
003900*                              NEW EDIT/SEARCH PASS.              TT-0352
003950*    2004-04-26  RTM  TT-0366  R100-IS-OVERDUE REWRITTEN TO USE    *
003960*                              END-DATE-COMBINED/R-TODAY-COMBINED *
003970*                              INSTEAD OF SEPARATE YEAR/DAY        *
003980*                              COMPARES.  ADDED R-TODAY-RED AND    *
003990*                              R-TASK-RED REDEFINES.               TT-0366
004000*-----------------------------------------------------------------*
004100*    CALLING CONVENTION -                                         *
004200*    CALL "TSKRUL01" USING RULE-PARMS.                            *
004300*    SET R-FUNCTION-CODE TO ONE OF THE R-FUNC-xxx VALUES BELOW    *
004400*    BEFORE THE CALL.  R-RESULT-FLAG COMES BACK "Y" OR "N".       *
004500*    R-TEST-YEAR/R-TEST-DAY ARE ONLY USED BY R-FUNC-IS-ON; THE    *
004600*    OTHER FUNCTIONS WORK OFF R-TODAY AND R-TASK DIRECTLY.        *
004700*-----------------------------------------------------------------*
004800 EJECT
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 SPECIAL-NAMES.
005400     CLASS TASK-TYPE-CHARS IS "FLOATING" "DEADLINE" "RANGE".
005500
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800
005900*    ** COMP FIELDS -- SUBSCRIPTS AND LOOP COUNTERS ONLY          *
006000 01  WK-COMP-FIELDS.
006100     03  WK-I                        PIC S9(4) COMP.
006200     03  WK-J                        PIC S9(4) COMP.
006300     03  WK-KEYWORD-LEN              PIC S9(4) COMP.
006400     03  WK-SCAN-LIMIT               PIC S9(4) COMP.
006500
006600*    ** SWITCHES                                                  *
006700 01  WK-SWITCHES.
006800     03  WK-ON-FLAG                  PIC X(01) VALUE "N".
006900         88  WK-IS-ON                        VALUE "Y".
007000     03  WK-OVERDUE-FLAG             PIC X(01) VALUE "N".
007100         88  WK-IS-OVERDUE                    VALUE "Y".
007200     03  WK-FOUND-FLAG               PIC X(01) VALUE "N".
007300         88  WK-FOUND                         VALUE "Y".
007400
007500*    ** DATE BEING TESTED BY THE INTERNAL R200-IS-ON-DATE PARA    *
007600 01  WK-CHECK-DATE-GROUP.
007700     03  WK-CHECK-YEAR               PIC 9(04).
007800     03  WK-CHECK-DAY                PIC 9(03).
007900 01  WK-CHECK-DATE-RED REDEFINES WK-CHECK-DATE-GROUP.
008000     03  WK-CHECK-DATE-COMBINED      PIC 9(07).
008100
008200*    ** UPPER-CASED COPIES USED BY THE SEARCH PREDICATE           *
008300 01  WK-SEARCH-WORK.
008400     03  WK-NAME-UPPER               PIC X(60).
008500     03  WK-CAT-UPPER                PIC X(30).
008600     03  WK-KEYWORD-UPPER            PIC X(30).
008700     03  WK-ID-EDIT                  PIC Z(8)9.
008800     03  WK-ID-LEFT                  PIC X(09).
008900
009000*    ** CLASSIC INSPECT-CONVERTING CASE-FOLD TABLE                *
009100 01  WK-CASE-FOLD.
009200     03  WK-LOWER-ALPHABET           PIC X(26)
009300             VALUE "abcdefghijklmnopqrstuvwxyz".
009400     03  WK-UPPER-ALPHABET           PIC X(26)
009500             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009600
009700 LINKAGE SECTION.
009800 01  RULE-PARMS.
009900     03  R-FUNCTION-CODE             PIC X(02).
010000         88  R-FUNC-IS-OVERDUE                VALUE "OV".
010100         88  R-FUNC-IS-ON                     VALUE "ON".
010200         88  R-FUNC-IS-COMING-SOON            VALUE "CS".
010300         88  R-FUNC-IS-ENDING-SOON            VALUE "ES".
010400         88  R-FUNC-IS-STARTED                VALUE "ST".
010500         88  R-FUNC-IS-SEARCHED               VALUE "SR".
010600     03  R-TASK.
010700         COPY TSKREC01.
010750     03  R-TASK-RED REDEFINES R-TASK PIC X(120).
010760*            ** RAW-TEXT VIEW OF THE WHOLE CANDIDATE ROW -- KEPT    *
010770*            ** FOR THE SAME REASON TSKMGR01 KEEPS ITS ROW-SWAP     *
010780*            ** VIEWS, IN CASE A FUTURE RULE EVER NEEDS TO TRACE    *
010790*            ** OR COMPARE A WHOLE ROW AS TEXT.                     *
010800     03  R-TODAY.
010900         COPY TSKTOD01.
010950     03  R-TODAY-RED REDEFINES R-TODAY.
010960         05  R-TODAY-COMBINED        PIC 9(07).
010970*            ** TODAY-YEAR/TODAY-DAY AS ONE COMPARABLE NUMBER,      *
010980*            ** SAME IDEA AS TSKREC01'S END-DATE-COMBINED, SO       *
010990*            ** R100-IS-OVERDUE CAN COMPARE THE END DATE AGAINST    *
010995*            ** TODAY IN ONE SHOT INSTEAD OF A YEAR/DAY PAIR.       *
011000     03  R-TEST-YEAR                 PIC 9(04).
011100     03  R-TEST-DAY                  PIC 9(03).
011200     03  R-KEYWORD                   PIC X(30).
011300     03  R-RESULT-FLAG               PIC X(01).
011400         88  R-RESULT-YES                     VALUE "Y".
011500         88  R-RESULT-NO                      VALUE "N".
011600
011700 EJECT
011800*-----------------------------------------------------------------*
011900* PROCEDURE DIVISION.
012000*-----------------------------------------------------------------*
012100 PROCEDURE DIVISION USING RULE-PARMS.
012200
012300 MAIN-MODULE.
012400     MOVE "N"            TO R-RESULT-FLAG.
012500     EVALUATE TRUE
012600         WHEN R-FUNC-IS-OVERDUE
012700             PERFORM R100-IS-OVERDUE   THRU R100-EXIT
012800         WHEN R-FUNC-IS-ON
012900             MOVE R-TEST-YEAR  TO WK-CHECK-YEAR
013000             MOVE R-TEST-DAY   TO WK-CHECK-DAY
013100             PERFORM R200-IS-ON-DATE   THRU R200-EXIT
013200             IF WK-IS-ON
013300                 MOVE "Y"      TO R-RESULT-FLAG
013400             END-IF
013500         WHEN R-FUNC-IS-COMING-SOON
013600             PERFORM R300-IS-COMING-SOON THRU R300-EXIT
013700         WHEN R-FUNC-IS-ENDING-SOON
013800             PERFORM R400-IS-ENDING-SOON THRU R400-EXIT
013900         WHEN R-FUNC-IS-STARTED
014000             PERFORM R500-IS-STARTED  THRU R500-EXIT
014100         WHEN R-FUNC-IS-SEARCHED
014200             PERFORM R600-IS-SEARCHED-TASK THRU R600-EXIT
014300         WHEN OTHER
014400             MOVE "N"          TO R-RESULT-FLAG
014500     END-EVALUATE.
014600     GOBACK.
014700
014800*-----------------------------------------------------------------*
014900* R100 - IS-OVERDUE.  FLOATING TASKS ARE NEVER OVERDUE.  FOR      *
015000*        DEADLINE/RANGE, OVERDUE MEANS THE END DATE IS STRICTLY   *
015100*        BEFORE TODAY AND THE TASK IS STILL OPEN.                 *
015200*-----------------------------------------------------------------*
015300 R100-IS-OVERDUE.
015400     MOVE "N"            TO WK-OVERDUE-FLAG.
015500     IF TASK-TYPE = "FLOATING "
015600         GO TO R100-EXIT
015700     END-IF.
015750*        2004-04-26 RTM TT-0366 -- REWRITTEN TO COMPARE THE         *
015760*        END-DATE-COMBINED/R-TODAY-COMBINED NUMBERS IN ONE SHOT     *
015770*        INSTEAD OF A YEAR COMPARE FOLLOWED BY A DAY COMPARE.       *
015800     IF IS-COMPLETED = "N" AND IS-DELETED = "N"
015900         IF END-DATE-COMBINED < R-TODAY-COMBINED
016000             MOVE "Y"      TO WK-OVERDUE-FLAG
016100             MOVE "Y"      TO R-RESULT-FLAG
016200         END-IF
016800     END-IF.
016900 R100-EXIT.
017000     EXIT.
017100
017200*-----------------------------------------------------------------*
017300* R200 - IS-ON-DATE.  INTERNAL WORKER -- TESTS WK-CHECK-YEAR/     *
017400*        WK-CHECK-DAY AGAINST THE TASK IN R-TASK, SETTING         *
017500*        WK-ON-FLAG.  CALLED DIRECTLY FOR R-FUNC-IS-ON AND        *
017600*        REUSED INTERNALLY BY R300/R400.                         *
017700*-----------------------------------------------------------------*
017800 R200-IS-ON-DATE.
017900     MOVE "N"            TO WK-ON-FLAG.
018000     EVALUATE TRUE
018100         WHEN TASK-TYPE = "DEADLINE "
018200             IF WK-CHECK-YEAR = END-YEAR
018300                     AND WK-CHECK-DAY = END-DAY
018400                     AND IS-DELETED = "N"
018500                 MOVE "Y"  TO WK-ON-FLAG
018600             END-IF
018700         WHEN TASK-TYPE = "RANGE    "
018800*            ** IS-DELETED IS DELIBERATELY NOT CHECKED HERE --    *
018900*            ** SEE THE 2001-06-05 CHANGE-LOG NOTE ABOVE.         *
019000             IF (START-YEAR < WK-CHECK-YEAR AND
019100                         WK-CHECK-YEAR < END-YEAR)
019200                     OR (START-YEAR = WK-CHECK-YEAR AND
019300                         WK-CHECK-YEAR < END-YEAR AND
019400                         START-DAY <= WK-CHECK-DAY)
019500                     OR (START-YEAR < WK-CHECK-YEAR AND
019600                         WK-CHECK-YEAR = END-YEAR AND
019700                         WK-CHECK-DAY <= END-DAY)
019800                     OR (START-YEAR = WK-CHECK-YEAR AND
019900                         WK-CHECK-YEAR = END-YEAR AND
020000                         START-DAY <= WK-CHECK-DAY AND
020100                         WK-CHECK-DAY <= END-DAY)
020200                 MOVE "Y"  TO WK-ON-FLAG
020300             END-IF
020400         WHEN OTHER
020500             MOVE "N"      TO WK-ON-FLAG
020600     END-EVALUATE.
020700 R200-EXIT.
020800     EXIT.
020900
021000*-----------------------------------------------------------------*
021100* R300 - IS-COMING-SOON.  FALSE FOR FLOATING.  FOR DEADLINE/      *
021200*        RANGE, FALSE IF COMPLETED, DELETED, OVERDUE, OR ON ANY   *
021300*        OF THE NEXT 7 DAYS (TODAY .. TODAY+6); TRUE OTHERWISE.   *
021400*        DAY-OF-YEAR ARITHMETIC ONLY -- NO YEAR ROLLOVER, SAME AS *
021600*-----------------------------------------------------------------*
021700 R300-IS-COMING-SOON.
021800     IF TASK-TYPE = "FLOATING "
021900         GO TO R300-EXIT
022000     END-IF.
022100     IF IS-COMPLETED = "Y" OR IS-DELETED = "Y"
022200         GO TO R300-EXIT
022300     END-IF.
022400     PERFORM R100-IS-OVERDUE THRU R100-EXIT.
022500     IF WK-IS-OVERDUE
022600         GO TO R300-EXIT
022700     END-IF.
022800     MOVE "N"            TO WK-FOUND-FLAG.
022900     PERFORM R305-CHECK-SOON-DAY THRU R305-EXIT
023000             VARYING WK-I FROM 0 BY 1
023100             UNTIL WK-I > 6 OR WK-FOUND.
023800     IF NOT WK-FOUND
023900         MOVE "Y"          TO R-RESULT-FLAG
024000     END-IF.
024100 R300-EXIT.
024200     EXIT.
024250
024260*-----------------------------------------------------------------*
024270* R305 - CHECK-SOON-DAY.  BODY OF THE R300 LOOP -- TESTS ONE OF   *
024280*        THE NEXT 7 CALENDAR DAYS (TODAY-DAY + WK-I) AGAINST THE  *
024290*        TASK VIA R200-IS-ON-DATE.                                *
024295*-----------------------------------------------------------------*
024296 R305-CHECK-SOON-DAY.
024310     COMPUTE WK-CHECK-DAY = TODAY-DAY + WK-I.
024320     MOVE TODAY-YEAR  TO WK-CHECK-YEAR.
024330     PERFORM R200-IS-ON-DATE THRU R200-EXIT.
024340     IF WK-IS-ON
024350         MOVE "Y"          TO WK-FOUND-FLAG
024360     END-IF.
024370 R305-EXIT.
024380     EXIT.
024390
024400*-----------------------------------------------------------------*
024500* R400 - IS-ENDING-SOON.  RANGE TASKS ONLY.  TRUE IF, FOR SOME    *
024600*        OFFSET 0..6 DAYS FROM TODAY, (TODAY+I) LANDS ON THE END  *
024700*        DATE, AND THE TASK IS OPEN AND NOT OVERDUE AS OF TODAY   *
024800*        (NOT THE INCREMENTED DATE -- IS-OVERDUE IS EVALUATED     *
024900*        ONCE, OUTSIDE THE LOOP, AGAINST THE UNINCREMENTED        *
025000*        TODAY-DATE).                                            *
025100*-----------------------------------------------------------------*
025200 R400-IS-ENDING-SOON.
025300     IF TASK-TYPE NOT = "RANGE    "
025400         GO TO R400-EXIT
025500     END-IF.
025600     IF IS-COMPLETED = "Y" OR IS-DELETED = "Y"
025700         GO TO R400-EXIT
025800     END-IF.
025900     PERFORM R100-IS-OVERDUE THRU R100-EXIT.
026000     IF WK-IS-OVERDUE
026100         GO TO R400-EXIT
026200     END-IF.
026300     MOVE "N"            TO WK-FOUND-FLAG.
026400     PERFORM R405-CHECK-END-DAY THRU R405-EXIT
026500             VARYING WK-I FROM 0 BY 1
026600             UNTIL WK-I > 6 OR WK-FOUND.
027200     IF WK-FOUND
027300         MOVE "Y"          TO R-RESULT-FLAG
027400     END-IF.
027500 R400-EXIT.
027600     EXIT.
027650
027660*-----------------------------------------------------------------*
027670* R405 - CHECK-END-DAY.  BODY OF THE R400 LOOP -- TESTS WHETHER   *
027680*        TODAY-DAY + WK-I LANDS ON THE TASK'S END DATE.          *
027690*-----------------------------------------------------------------*
027691 R405-CHECK-END-DAY.
027692     COMPUTE WK-CHECK-DAY = TODAY-DAY + WK-I.
027693     MOVE TODAY-YEAR  TO WK-CHECK-YEAR.
027694     IF WK-CHECK-YEAR = END-YEAR AND WK-CHECK-DAY = END-DAY
027695         MOVE "Y"          TO WK-FOUND-FLAG
027696     END-IF.
027697 R405-EXIT.
027698     EXIT.
027700
027800*-----------------------------------------------------------------*
027900* R500 - IS-STARTED.  RANGE TASKS ONLY.  TRUE IF THE TASK IS      *
028000*        OPEN, NOT OVERDUE, AND START-DATE IS STRICTLY BEFORE     *
028100*        TODAY.                                                   *
028200*-----------------------------------------------------------------*
028300 R500-IS-STARTED.
028400     IF TASK-TYPE NOT = "RANGE    "
028500         GO TO R500-EXIT
028600     END-IF.
028700     IF IS-COMPLETED = "Y" OR IS-DELETED = "Y"
028800         GO TO R500-EXIT
028900     END-IF.
029000     PERFORM R100-IS-OVERDUE THRU R100-EXIT.
029100     IF WK-IS-OVERDUE
029200         GO TO R500-EXIT
029300     END-IF.
029400     IF START-YEAR < TODAY-YEAR
029500             OR (START-YEAR = TODAY-YEAR AND START-DAY < TODAY-DAY)
029600         MOVE "Y"          TO R-RESULT-FLAG
029700     END-IF.
029800 R500-EXIT.
029900     EXIT.
030000
030100*-----------------------------------------------------------------*
030200* R600 - IS-SEARCHED-TASK.  TRUE IF R-KEYWORD EQUALS TASK-ID AS A *
030300*        DECIMAL STRING, OR IS A CASE-INSENSITIVE SUBSTRING OF    *
030400*        TASK-NAME OR TASK-CATEGORY.                              *
030500*-----------------------------------------------------------------*
030600 R600-IS-SEARCHED-TASK.
030700     MOVE TASK-NAME      TO WK-NAME-UPPER.
030800     MOVE TASK-CATEGORY  TO WK-CAT-UPPER.
030900     MOVE R-KEYWORD      TO WK-KEYWORD-UPPER.
031000     INSPECT WK-NAME-UPPER    CONVERTING WK-LOWER-ALPHABET
031100             TO WK-UPPER-ALPHABET.
031200     INSPECT WK-CAT-UPPER     CONVERTING WK-LOWER-ALPHABET
031300             TO WK-UPPER-ALPHABET.
031400     INSPECT WK-KEYWORD-UPPER CONVERTING WK-LOWER-ALPHABET
031500             TO WK-UPPER-ALPHABET.
031600
031700     MOVE TASK-ID        TO WK-ID-EDIT.
031800     PERFORM R610-LEFT-JUSTIFY-ID THRU R610-EXIT.
031900     IF WK-ID-LEFT = WK-KEYWORD-UPPER(1:9)
032000             AND R-KEYWORD(10:21) = SPACES
032100         MOVE "Y"          TO R-RESULT-FLAG
032200         GO TO R600-EXIT
032300     END-IF.
032400
032500     MOVE 1              TO WK-KEYWORD-LEN.
032600     PERFORM R620-NULL-STEP THRU R620-EXIT
032700             VARYING WK-KEYWORD-LEN FROM 30 BY -1
032800             UNTIL WK-KEYWORD-LEN = 0
032810                 OR WK-KEYWORD-UPPER(WK-KEYWORD-LEN:1) NOT = SPACE.
033000     IF WK-KEYWORD-LEN = 0
033100         GO TO R600-EXIT
033200     END-IF.
033300
033400     COMPUTE WK-SCAN-LIMIT = 60 - WK-KEYWORD-LEN + 1.
033500     MOVE "N"            TO WK-FOUND-FLAG.
033600     PERFORM R630-SCAN-NAME THRU R630-EXIT
033700             VARYING WK-I FROM 1 BY 1
033710             UNTIL WK-I > WK-SCAN-LIMIT OR WK-FOUND.
034300     IF NOT WK-FOUND
034400         COMPUTE WK-SCAN-LIMIT = 30 - WK-KEYWORD-LEN + 1
034500         IF WK-SCAN-LIMIT > 0
034600             PERFORM R640-SCAN-CATEGORY THRU R640-EXIT
034700                     VARYING WK-I FROM 1 BY 1
034710                     UNTIL WK-I > WK-SCAN-LIMIT OR WK-FOUND
034720         END-IF
035400     END-IF.
035500     IF WK-FOUND
035600         MOVE "Y"          TO R-RESULT-FLAG
035700     END-IF.
035800 R600-EXIT.
035900     EXIT.
035910
035920*-----------------------------------------------------------------*
035930* R620 - NULL-STEP.  EMPTY BODY -- THE R-FUNC-IS-SEARCHED         *
035940* KEYWORD-LENGTH SCAN ABOVE DOES ALL ITS WORK IN THE VARYING/     *
035950* UNTIL TEST ITSELF, SO THIS PARAGRAPH HAS NOTHING TO DO.        *
035960*-----------------------------------------------------------------*
035970 R620-NULL-STEP.
035980     CONTINUE.
035990 R620-EXIT.
035995     EXIT.
035996
035997*-----------------------------------------------------------------*
035998* R630 - SCAN-NAME.  BODY OF THE NAME-SUBSTRING SCAN LOOP.        *
035999*-----------------------------------------------------------------*
036000 R630-SCAN-NAME.
036010     IF WK-NAME-UPPER(WK-I:WK-KEYWORD-LEN) =
036020             WK-KEYWORD-UPPER(1:WK-KEYWORD-LEN)
036030         MOVE "Y"          TO WK-FOUND-FLAG
036040     END-IF.
036050 R630-EXIT.
036060     EXIT.
036070
036080*-----------------------------------------------------------------*
036090* R640 - SCAN-CATEGORY.  BODY OF THE CATEGORY-SUBSTRING SCAN      *
036095* LOOP, ONLY REACHED WHEN THE NAME SCAN CAME UP EMPTY.            *
036096*-----------------------------------------------------------------*
036097 R640-SCAN-CATEGORY.
036098     IF WK-CAT-UPPER(WK-I:WK-KEYWORD-LEN) =
036099             WK-KEYWORD-UPPER(1:WK-KEYWORD-LEN)
036100         MOVE "Y"          TO WK-FOUND-FLAG
036110     END-IF.
036120 R640-EXIT.
036130     EXIT.
036200*-----------------------------------------------------------------*
036300* R610 - LEFT-JUSTIFY-ID.  WK-ID-EDIT IS A ZERO-SUPPRESSED VIEW   *
036400*        OF TASK-ID (LEADING SPACES, NOT ZEROS).  SLIDE THE       *
036500*        DIGITS LEFT INTO WK-ID-LEFT SO THEY CAN BE COMPARED TO   *
036600*        A LEFT-JUSTIFIED KEYWORD.                                *
036700*-----------------------------------------------------------------*
036701 R610-LEFT-JUSTIFY-ID.
036800     MOVE SPACES         TO WK-ID-LEFT.
036900     MOVE 1              TO WK-J.
037000     PERFORM R615-SHIFT-DIGIT THRU R615-EXIT
037010             VARYING WK-I FROM 1 BY 1 UNTIL WK-I > 9.
037600 R610-EXIT.
037700     EXIT.
037710
037720*-----------------------------------------------------------------*
037730* R615 - SHIFT-DIGIT.  BODY OF THE R610 LOOP -- COPIES ONE        *
037740* NON-SPACE BYTE OF WK-ID-EDIT LEFT INTO WK-ID-LEFT.              *
037750*-----------------------------------------------------------------*
037760 R615-SHIFT-DIGIT.
037770     IF WK-ID-EDIT(WK-I:1) NOT = SPACE
037780         MOVE WK-ID-EDIT(WK-I:1) TO WK-ID-LEFT(WK-J:1)
037790         ADD 1 TO WK-J
037800     END-IF.
037810 R615-EXIT.
037820     EXIT.
